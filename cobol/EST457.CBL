000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    EST457.
000300       AUTHOR.        RAUL CASTELLANOS H.
000400       INSTALLATION.  GERENCIA DE SISTEMAS - CONATEL.
000500       DATE-WRITTEN.  01 DE MARZO DE 1987.
000600       DATE-COMPILED.
000700       SECURITY.      USO INTERNO - DEPARTAMENTO DE REDES CELULARES.
000800      *================================================================*
000900      * TEMA      : ESTADISTICAS DE CONECTIVIDAD DE LECTURAS DE SEÑAL  *
001000      *             CELULAR EN UN RANGO DE FECHAS - PROYECTO CELLSTATS *
001100      * OBJETIVO  : LEER EL MAESTRO CEL457M, FILTRAR POR EL RANGO DE   *
001200      *             LA TARJETA DE CONTROL RNG457C (CONVERTIDO A UTC),  *
001300      *             ACUMULAR POR OPERADORA Y POR TIPO DE RED, Y EMITIR *
001400      *             EL REPORTE EST457R                                 *
001500      * NRO REQ   : REQPR00216700                                     *
001600      *----------------------------------------------------------------*
001700      * REMARKS           LOG DE MODIFICACIONES                       *
001800      *----------------------------------------------------------------*
001900      * NRO REQ      | FECHA      | AUTOR | DESCRIPCION               *
002000      *--------------|------------|-------|----------------------------
002100      * REQPR00216700|1987-03-01  | RCH   | CREACION - PROYECTO       *
002200      *              |            |       | CELLSTATS                 *
002300      * REQPR00216700|1987-03-06  | RCH   | SE AGREGA SECCION DE       *
002400      *              |            |       | PROMEDIO DE SNR POR RED    *
002500      * REQPR00217900|1991-05-14  | JLM   | SE AGREGA MENSAJE DE RANGO *
002600      *              |            |       | INVALIDO SIN REPORTE       *
002700      * REQPR00219940|1998-12-09  | JLM   | REVISION Y2K - SE AUDITAN  *
002800      *              |            |       | LOS CAMPOS DE FECHA DE     *
002900      *              |            |       | RNG457C (SIN CAMBIO) Y SE  *
003000      *              |            |       | REVISA EDICION DE LOS      *
003100      *              |            |       | PORCENTAJES Y PROMEDIOS    *
003200      * REQPR00220900|2003-07-16  | RCH   | SE RENOMBRA EL AREA DE     *
003300      *              |            |       | ENLACE CON TZC457 DE LK-   *
003400      *              |            |       | TZC- A TZC- (LK- NO ES     *
003500      *              |            |       | PREFIJO DE LA CASA)        *
003600      * REQPR00221500|2004-03-22  | RCH   | SE CONVIERTEN LOS CAMPOS   *
003700      *              |            |       | DE ENLACE TZC- A NIVEL 77  *
003800      *              |            |       | Y SE ACTUALIZA INSTALACION*
003900      *              |            |       | / SECURITY AL DEPARTAMENTO*
004000      *              |            |       | DE REDES CELULARES        *
004100      *----------------------------------------------------------------*
004200      *
004300      * PROGRAMMBESCHREIBUNG
004400      * --------------------
004500      * CORRIDA DE ESTADISTICAS. SE LEE LA TARJETA DE CONTROL RNG457C
004600      * CON EL INICIO Y FIN DEL RANGO EN HORA LOCAL LIBANO, SE CONVIERTE
004700      * A UTC (CALL TZC457 'L2U'), SE RECORRE EL MAESTRO CEL457M Y SE
004800      * ACUMULA EN TABLAS DE OPERADORA Y DE TIPO DE RED (ESTILO RD64-
004900      * TARJETAS OCCURS) LOS CONTADORES Y SUMAS NECESARIOS PARA EMITIR
005000      * EL REPORTE DE CONECTIVIDAD Y PROMEDIOS. UN RANGO SIN REGISTROS
005100      * EMITE "NO DATA FOUND IN THIS RANGE" EN VEZ DEL REPORTE.
005200      *
005300      ******************************************************************
005400       ENVIRONMENT DIVISION.
005500       CONFIGURATION SECTION.
005600       SPECIAL-NAMES.
005700           C01 IS TOP-OF-FORM.
005800       INPUT-OUTPUT SECTION.
005900       FILE-CONTROL.
006000
006100           SELECT  RNG457C     ASSIGN TO SYS001-RNG457C
006200                               ORGANIZATION IS LINE SEQUENTIAL
006300                               FILE STATUS ES-RNG457C.
006400
006500           SELECT  CEL457M     ASSIGN TO SYS002-CEL457M
006600                               FILE STATUS ES-CEL457M.
006700
006800           SELECT  EST457R     ASSIGN TO SYS003-EST457R
006900                               ORGANIZATION IS LINE SEQUENTIAL
007000                               FILE STATUS ES-EST457R.
007100
007200       DATA DIVISION.
007300       FILE SECTION.
007400
007500       FD  RNG457C.
007600           COPY 'RNG457C'.
007700
007800       FD  CEL457M.
007900           COPY 'CEL457M'.
008000
008100       FD  EST457R.
008200       01  REG-EST457R                     PIC X(132).
008300
008400       WORKING-STORAGE SECTION.
008500
008600       01  WK-VARIABLES.
008700           03  ES-RNG457C                  PIC   X(02).
008800           03  ES-CEL457M                  PIC   X(02).
008900           03  ES-EST457R                  PIC   X(02).
009000           03  SW-FINAL                    PIC   9(01).
009100           03  ST-PROGRAMA                 PIC   9(01).
009200           03  WK-LEIDOS                   PIC   9(09) COMP.
009300           03  WK-SELECCIONADOS            PIC   9(09) COMP.
009400           03  FILLER                      PIC   X(08).
009500
009600       01  WK-INDICADORES.
009700           03  WK-IND-RANGO-VALIDO         PIC   X(01).
009800               88  WK-RANGO-VALIDO         VALUE 'S'.
009900           03  FILLER                      PIC   X(08).
010000
010100       77  TZC-DIRECCION                PIC X(03).
010200       77  TZC-ENTRADA                  PIC X(20).
010300       77  TZC-SALIDA                   PIC X(20).
010400       77  TZC-RETORNO                  PIC X(02).
010500
010600       01  WK-INICIO-UTC                   PIC X(14).
010700       01  WK-INICIO-UTC-R REDEFINES WK-INICIO-UTC.
010800           05  WK-INI-ANO                  PIC 9(04).
010900           05  WK-INI-MES                  PIC 9(02).
011000           05  WK-INI-DIA                  PIC 9(02).
011100           05  WK-INI-HOR                  PIC 9(02).
011200           05  WK-INI-MIN                  PIC 9(02).
011300           05  WK-INI-SEG                  PIC 9(02).
011400
011500       01  WK-FIN-UTC                      PIC X(14).
011600       01  WK-FIN-UTC-R REDEFINES WK-FIN-UTC.
011700           05  WK-FIN-ANO                  PIC 9(04).
011800           05  WK-FIN-MES                  PIC 9(02).
011900           05  WK-FIN-DIA                  PIC 9(02).
012000           05  WK-FIN-HOR                  PIC 9(02).
012100           05  WK-FIN-MIN                  PIC 9(02).
012200           05  WK-FIN-SEG                  PIC 9(02).
012300
012400      *----------------------------------------------------------------*
012500      * TABLA DE OPERADORAS ENCONTRADAS EN EL RANGO - ESTILO DE LA      *
012600      * TABLA RD64-TARJETAS OCCURS DEL PROGRAMA RDK08301                *
012700      *----------------------------------------------------------------*
012800       01  WK-TABLA-OPERADORAS.
012900           03  WK-OPERADORAS OCCURS 40 TIMES.
013000               05  WK-OPER-NOMBRE          PIC X(50).
013100               05  WK-OPER-CONTADOR        PIC S9(09)     COMP.
013200
013300       01  WK-NUM-OPERADORES               PIC S9(04)     COMP.
013400
013500      *----------------------------------------------------------------*
013600      * TABLA DE TIPOS DE RED ENCONTRADOS EN EL RANGO                  *
013700      *----------------------------------------------------------------*
013800       01  WK-TABLA-TIPOS-RED.
013900           03  WK-TIPOS-RED  OCCURS 40 TIMES.
014000               05  WK-TIPO-NOMBRE          PIC X(10).
014100               05  WK-TIPO-CONTADOR        PIC S9(09)     COMP.
014200               05  WK-TIPO-SUMA-SENAL      PIC S9(11)     COMP.
014300               05  WK-TIPO-SUMA-SNR        PIC S9(09)V99  COMP.
014400
014500       01  WK-NUM-TIPOS                    PIC S9(04)     COMP.
014600
014700       01  WK-TOTAL-CONTADOR                PIC S9(09)    COMP.
014800       01  WK-TOTAL-SUMA-SENAL              PIC S9(11)    COMP.
014900
015000       01  WK-I                             PIC S9(04)    COMP.
015100       01  WK-IND-ENCONTRADO                PIC X(01).
015200           88  WK-ENCONTRADO                VALUE 'S'.
015300
015400       01  WK-CALC-PCT                      PIC S9(03)V99 COMP.
015500       01  WK-CALC-PROMEDIO                 PIC S9(05)V99 COMP.
015600
015700      *----------------------------------------------------------------*
015800      * LINEAS DE IMPRESION DEL REPORTE EST457R - TODAS A 132 BYTES     *
015900      *----------------------------------------------------------------*
016000       01  WK-LINEA-TITULO.
016100           05  WK-TITULO-TEXTO              PIC X(50).
016200           05  FILLER                       PIC X(82).
016300
016400       01  WK-LINEA-CONECT-OPER.
016500           05  WK-COP-OPERADORA             PIC X(50).
016600           05  FILLER                       PIC X(02).
016700           05  WK-COP-PORCENTAJE            PIC ZZ9.99.
016800           05  WK-COP-SIGNO-PCT             PIC X(01).
016900           05  FILLER                       PIC X(73).
017000
017100       01  WK-LINEA-CONECT-TIPO.
017200           05  WK-CTI-TIPO-RED              PIC X(10).
017300           05  FILLER                       PIC X(02).
017400           05  WK-CTI-PORCENTAJE            PIC ZZ9.99.
017500           05  WK-CTI-SIGNO-PCT             PIC X(01).
017600           05  FILLER                       PIC X(113).
017700
017800       01  WK-LINEA-SENAL-TIPO.
017900           05  WK-SEN-TIPO-RED              PIC X(10).
018000           05  FILLER                       PIC X(02).
018100           05  WK-SEN-PROMEDIO              PIC -ZZ9.99.
018200           05  FILLER                       PIC X(113).
018300
018400       01  WK-LINEA-SNR-TIPO.
018500           05  WK-SNR-TIPO-RED              PIC X(10).
018600           05  FILLER                       PIC X(02).
018700           05  WK-SNR-PROMEDIO               PIC -ZZ9.99.
018800           05  FILLER                       PIC X(113).
018900
019000       01  WK-LINEA-SENAL-DISP.
019100           05  WK-DIS-NOMBRE                PIC X(20).
019200           05  FILLER                       PIC X(02).
019300           05  WK-DIS-PROMEDIO              PIC -ZZ9.99.
019400           05  FILLER                       PIC X(103).
019500       01  WK-LINEA-SENAL-DISP-R REDEFINES WK-LINEA-SENAL-DISP
019600                                       PIC X(132).
019700
019800      *------------------*
019900       PROCEDURE DIVISION.
020000      *------------------*
020100
020200           PERFORM 100-INICIALIZAR THRU 100-FIN.
020300           IF WK-RANGO-VALIDO
020400              PERFORM 200-PROCESO     THRU 200-FIN
020500                      UNTIL SW-FINAL = 1
020600           END-IF.
020700           PERFORM 900-EMITIR-REPORTE THRU 900-FIN.
020800           MOVE 1                  TO   ST-PROGRAMA.
020900           PERFORM 990-FINALIZAR   THRU 990-FIN.
021000
021100       100-INICIALIZAR.
021200
021300           OPEN INPUT  RNG457C.
021400           IF   ES-RNG457C = '97'
021500                MOVE '00'  TO ES-RNG457C.
021600           IF   ES-RNG457C NOT = '00'
021700                DISPLAY 'ERROR AL ABRIR ARCHIVO RNG457C ' ES-RNG457C
021800                MOVE    999  TO RETURN-CODE
021900                PERFORM  990-FINALIZAR THRU 990-FIN.
022000
022100           OPEN OUTPUT EST457R.
022200           IF   ES-EST457R NOT = '00' AND '97'
022300                DISPLAY 'ERROR AL ABRIR ARCHIVO EST457R ' ES-EST457R
022400                MOVE     999           TO   RETURN-CODE
022500                PERFORM  990-FINALIZAR THRU 990-FIN.
022600
022700           MOVE 'S'    TO WK-IND-RANGO-VALIDO.
022800           MOVE SPACES TO REG-RNG457C.
022900           READ RNG457C
023000                AT END
023100                   DISPLAY 'TARJETA DE CONTROL RNG457C VACIA'
023200                   MOVE 'N' TO WK-IND-RANGO-VALIDO.
023300
023400           IF WK-RANGO-VALIDO
023500              MOVE 'L2U'                TO TZC-DIRECCION
023600              MOVE RNG457C-INICIO-LOCAL TO TZC-ENTRADA
023700              CALL 'TZC457' USING TZC-DIRECCION TZC-ENTRADA
023800                                  TZC-SALIDA TZC-RETORNO
023900              IF TZC-RETORNO NOT = '00'
024000                 MOVE 'N' TO WK-IND-RANGO-VALIDO
024100              ELSE
024200                 MOVE TZC-SALIDA(1:14) TO WK-INICIO-UTC
024300              END-IF
024400           END-IF.
024500
024600           IF WK-RANGO-VALIDO
024700              MOVE 'L2U'             TO TZC-DIRECCION
024800              MOVE RNG457C-FIN-LOCAL TO TZC-ENTRADA
024900              CALL 'TZC457' USING TZC-DIRECCION TZC-ENTRADA
025000                                  TZC-SALIDA TZC-RETORNO
025100              IF TZC-RETORNO NOT = '00'
025200                 MOVE 'N' TO WK-IND-RANGO-VALIDO
025300              ELSE
025400                 MOVE TZC-SALIDA(1:14) TO WK-FIN-UTC
025500              END-IF
025600           END-IF.
025700
025800           IF WK-RANGO-VALIDO
025900              DISPLAY 'RANGO UTC INICIO : ' WK-INI-ANO '-' WK-INI-MES
026000                      '-' WK-INI-DIA ' ' WK-INI-HOR ':' WK-INI-MIN
026100              DISPLAY 'RANGO UTC FIN    : ' WK-FIN-ANO '-' WK-FIN-MES
026200                      '-' WK-FIN-DIA ' ' WK-FIN-HOR ':' WK-FIN-MIN
026300           END-IF.
026400
026500           CLOSE RNG457C.
026600
026700           INITIALIZE WK-TABLA-OPERADORAS WK-TABLA-TIPOS-RED
026800                      WK-TOTAL-CONTADOR WK-TOTAL-SUMA-SENAL
026900                      WK-NUM-OPERADORES WK-NUM-TIPOS
027000                      WK-LEIDOS WK-SELECCIONADOS.
027100           MOVE ZERO TO SW-FINAL.
027200
027300           IF WK-RANGO-VALIDO
027400              OPEN INPUT CEL457M
027500              IF   ES-CEL457M = '97'
027600                   MOVE '00'  TO ES-CEL457M
027700              END-IF
027800              IF   ES-CEL457M NOT = '00'
027900                   DISPLAY 'ERROR AL ABRIR ARCHIVO CEL457M ' ES-CEL457M
028000                   MOVE    999  TO RETURN-CODE
028100                   PERFORM  990-FINALIZAR THRU 990-FIN
028200              END-IF
028300              PERFORM 210-LEER-CEL457M THRU 210-FIN
028400           END-IF.
028500
028600       100-FIN.
028700           EXIT.
028800
028900       200-PROCESO.
029000
029100           IF CEL457M-MARCA-UTC >= WK-INICIO-UTC AND
029200              CEL457M-MARCA-UTC <= WK-FIN-UTC
029300              PERFORM 220-ACUMULAR THRU 220-FIN
029400           END-IF.
029500           PERFORM 210-LEER-CEL457M THRU 210-FIN.
029600
029700       200-FIN.
029800           EXIT.
029900
030000       210-LEER-CEL457M.
030100
030200           READ CEL457M
030300
030400           IF ES-CEL457M = '00'
030500              ADD 1 TO WK-LEIDOS
030600           ELSE
030700            IF ES-CEL457M = '10'
030800              MOVE 1 TO SW-FINAL
030900              CLOSE CEL457M
031000            ELSE
031100               DISPLAY 'ERROR AL LEER ARCHIVO CEL457M ' ES-CEL457M
031200               MOVE     999           TO   RETURN-CODE
031300               PERFORM  990-FINALIZAR THRU 990-FIN.
031400
031500       210-FIN.
031600           EXIT.
031700
031800       220-ACUMULAR.
031900
032000           ADD 1 TO WK-SELECCIONADOS.
032100           ADD 1 TO WK-TOTAL-CONTADOR.
032200           ADD CEL457M-POTENCIA-SENAL TO WK-TOTAL-SUMA-SENAL.
032300
032400           PERFORM 230-BUSCAR-OPERADOR THRU 230-FIN.
032500           PERFORM 240-BUSCAR-TIPO-RED THRU 240-FIN.
032600
032700       220-FIN.
032800           EXIT.
032900
033000       230-BUSCAR-OPERADOR.
033100
033200           MOVE 'N' TO WK-IND-ENCONTRADO.
033300           PERFORM 231-COMPARAR-OPERADOR THRU 231-FIN
033400               VARYING WK-I FROM 1 BY 1
033500               UNTIL WK-I > WK-NUM-OPERADORES OR WK-ENCONTRADO.
033600
033700           IF NOT WK-ENCONTRADO
033800              ADD 1 TO WK-NUM-OPERADORES
033900              MOVE WK-NUM-OPERADORES TO WK-I
034000              MOVE CEL457M-OPERADORA TO WK-OPER-NOMBRE(WK-I)
034100           END-IF.
034200
034300           ADD 1 TO WK-OPER-CONTADOR(WK-I).
034400
034500       230-FIN.
034600           EXIT.
034700
034800       231-COMPARAR-OPERADOR.
034900
035000           IF WK-OPER-NOMBRE(WK-I) = CEL457M-OPERADORA
035100              MOVE 'S' TO WK-IND-ENCONTRADO
035200           END-IF.
035300
035400       231-FIN.
035500           EXIT.
035600
035700       240-BUSCAR-TIPO-RED.
035800
035900           MOVE 'N' TO WK-IND-ENCONTRADO.
036000           PERFORM 241-COMPARAR-TIPO-RED THRU 241-FIN
036100               VARYING WK-I FROM 1 BY 1
036200               UNTIL WK-I > WK-NUM-TIPOS OR WK-ENCONTRADO.
036300
036400           IF NOT WK-ENCONTRADO
036500              ADD 1 TO WK-NUM-TIPOS
036600              MOVE WK-NUM-TIPOS TO WK-I
036700              MOVE CEL457M-TIPO-RED TO WK-TIPO-NOMBRE(WK-I)
036800           END-IF.
036900
037000           ADD 1                       TO WK-TIPO-CONTADOR(WK-I).
037100           ADD CEL457M-POTENCIA-SENAL  TO WK-TIPO-SUMA-SENAL(WK-I).
037200           ADD CEL457M-SNR             TO WK-TIPO-SUMA-SNR(WK-I).
037300
037400       240-FIN.
037500           EXIT.
037600
037700       241-COMPARAR-TIPO-RED.
037800
037900           IF WK-TIPO-NOMBRE(WK-I) = CEL457M-TIPO-RED
038000              MOVE 'S' TO WK-IND-ENCONTRADO
038100           END-IF.
038200
038300       241-FIN.
038400           EXIT.
038500
038600       900-EMITIR-REPORTE.
038700
038800           IF WK-TOTAL-CONTADOR = 0
038900              MOVE SPACES TO WK-LINEA-TITULO
039000              IF WK-RANGO-VALIDO
039100                 MOVE 'NO DATA FOUND IN THIS RANGE' TO WK-TITULO-TEXTO
039200              ELSE
039300                 MOVE 'INVALID RANGE - NO REPORT GENERATED'
039400                                      TO WK-TITULO-TEXTO
039500              END-IF
039600              MOVE WK-LINEA-TITULO TO REG-EST457R
039700              WRITE REG-EST457R
039800           ELSE
039900              PERFORM 910-SECCION-OPERADOR   THRU 910-FIN
040000              PERFORM 920-SECCION-TIPO-CONEC THRU 920-FIN
040100              PERFORM 930-SECCION-SENAL-TIPO THRU 930-FIN
040200              PERFORM 940-SECCION-SNR-TIPO   THRU 940-FIN
040300              PERFORM 950-SECCION-DISPOSITIVO THRU 950-FIN
040400           END-IF.
040500
040600       900-FIN.
040700           EXIT.
040800
040900       910-SECCION-OPERADOR.
041000
041100           MOVE SPACES TO WK-LINEA-TITULO.
041200           MOVE 'CONNECTIVITY PER OPERATOR' TO WK-TITULO-TEXTO.
041300           MOVE WK-LINEA-TITULO TO REG-EST457R.
041400           WRITE REG-EST457R.
041500
041600           PERFORM 911-DETALLE-OPERADOR THRU 911-FIN
041700               VARYING WK-I FROM 1 BY 1
041800               UNTIL WK-I > WK-NUM-OPERADORES.
041900
042000       910-FIN.
042100           EXIT.
042200
042300       911-DETALLE-OPERADOR.
042400
042500           COMPUTE WK-CALC-PCT ROUNDED =
042600                   (WK-OPER-CONTADOR(WK-I) / WK-TOTAL-CONTADOR) * 100.
042700
042800           MOVE SPACES         TO WK-LINEA-CONECT-OPER.
042900           MOVE WK-OPER-NOMBRE(WK-I) TO WK-COP-OPERADORA.
043000           MOVE WK-CALC-PCT     TO WK-COP-PORCENTAJE.
043100           MOVE '%'             TO WK-COP-SIGNO-PCT.
043200           MOVE WK-LINEA-CONECT-OPER TO REG-EST457R.
043300           WRITE REG-EST457R.
043400
043500       911-FIN.
043600           EXIT.
043700
043800       920-SECCION-TIPO-CONEC.
043900
044000           MOVE SPACES TO WK-LINEA-TITULO.
044100           MOVE 'CONNECTIVITY PER NETWORK TYPE' TO WK-TITULO-TEXTO.
044200           MOVE WK-LINEA-TITULO TO REG-EST457R.
044300           WRITE REG-EST457R.
044400
044500           PERFORM 921-DETALLE-TIPO-CONEC THRU 921-FIN
044600               VARYING WK-I FROM 1 BY 1
044700               UNTIL WK-I > WK-NUM-TIPOS.
044800
044900       920-FIN.
045000           EXIT.
045100
045200       921-DETALLE-TIPO-CONEC.
045300
045400           COMPUTE WK-CALC-PCT ROUNDED =
045500                   (WK-TIPO-CONTADOR(WK-I) / WK-TOTAL-CONTADOR) * 100.
045600
045700           MOVE SPACES          TO WK-LINEA-CONECT-TIPO.
045800           MOVE WK-TIPO-NOMBRE(WK-I) TO WK-CTI-TIPO-RED.
045900           MOVE WK-CALC-PCT     TO WK-CTI-PORCENTAJE.
046000           MOVE '%'             TO WK-CTI-SIGNO-PCT.
046100           MOVE WK-LINEA-CONECT-TIPO TO REG-EST457R.
046200           WRITE REG-EST457R.
046300
046400       921-FIN.
046500           EXIT.
046600
046700       930-SECCION-SENAL-TIPO.
046800
046900           MOVE SPACES TO WK-LINEA-TITULO.
047000           MOVE 'AVG SIGNAL PER NETWORK TYPE' TO WK-TITULO-TEXTO.
047100           MOVE WK-LINEA-TITULO TO REG-EST457R.
047200           WRITE REG-EST457R.
047300
047400           PERFORM 931-DETALLE-SENAL-TIPO THRU 931-FIN
047500               VARYING WK-I FROM 1 BY 1
047600               UNTIL WK-I > WK-NUM-TIPOS.
047700
047800       930-FIN.
047900           EXIT.
048000
048100       931-DETALLE-SENAL-TIPO.
048200
048300           COMPUTE WK-CALC-PROMEDIO ROUNDED =
048400                   WK-TIPO-SUMA-SENAL(WK-I) / WK-TIPO-CONTADOR(WK-I).
048500
048600           MOVE SPACES TO WK-LINEA-SENAL-TIPO.
048700           MOVE WK-TIPO-NOMBRE(WK-I) TO WK-SEN-TIPO-RED.
048800           MOVE WK-CALC-PROMEDIO     TO WK-SEN-PROMEDIO.
048900           MOVE WK-LINEA-SENAL-TIPO  TO REG-EST457R.
049000           WRITE REG-EST457R.
049100
049200       931-FIN.
049300           EXIT.
049400
049500       940-SECCION-SNR-TIPO.
049600
049700           MOVE SPACES TO WK-LINEA-TITULO.
049800           MOVE 'AVG SNR PER NETWORK TYPE' TO WK-TITULO-TEXTO.
049900           MOVE WK-LINEA-TITULO TO REG-EST457R.
050000           WRITE REG-EST457R.
050100
050200           PERFORM 941-DETALLE-SNR-TIPO THRU 941-FIN
050300               VARYING WK-I FROM 1 BY 1
050400               UNTIL WK-I > WK-NUM-TIPOS.
050500
050600       940-FIN.
050700           EXIT.
050800
050900       941-DETALLE-SNR-TIPO.
051000
051100           COMPUTE WK-CALC-PROMEDIO ROUNDED =
051200                   WK-TIPO-SUMA-SNR(WK-I) / WK-TIPO-CONTADOR(WK-I).
051300
051400           MOVE SPACES TO WK-LINEA-SNR-TIPO.
051500           MOVE WK-TIPO-NOMBRE(WK-I) TO WK-SNR-TIPO-RED.
051600           MOVE WK-CALC-PROMEDIO     TO WK-SNR-PROMEDIO.
051700           MOVE WK-LINEA-SNR-TIPO    TO REG-EST457R.
051800           WRITE REG-EST457R.
051900
052000       941-FIN.
052100           EXIT.
052200
052300       950-SECCION-DISPOSITIVO.
052400
052500           MOVE SPACES TO WK-LINEA-TITULO.
052600           MOVE 'AVG SIGNAL PER DEVICE' TO WK-TITULO-TEXTO.
052700           MOVE WK-LINEA-TITULO TO REG-EST457R.
052800           WRITE REG-EST457R.
052900
053000           COMPUTE WK-CALC-PROMEDIO ROUNDED =
053100                   WK-TOTAL-SUMA-SENAL / WK-TOTAL-CONTADOR.
053200
053300           MOVE SPACES TO WK-LINEA-SENAL-DISP-R.
053400           MOVE 'default_device'  TO WK-DIS-NOMBRE.
053500           MOVE WK-CALC-PROMEDIO  TO WK-DIS-PROMEDIO.
053600           MOVE WK-LINEA-SENAL-DISP TO REG-EST457R.
053700           WRITE REG-EST457R.
053800
053900       950-FIN.
054000           EXIT.
054100
054200       990-FINALIZAR.
054300
054400           DISPLAY '--------------------------------------'.
054500           DISPLAY '     PROG. EST457 TERMINO NORMAL       '.
054600           DISPLAY '--------------------------------------'.
054700           DISPLAY 'REGS. LEIDOS EN CEL457M    : ' WK-LEIDOS.
054800           DISPLAY 'REGS. SELECCIONADOS        : ' WK-SELECCIONADOS.
054900           DISPLAY '--------------------------------------'.
055000
055100           CLOSE EST457R.
055200           STOP      RUN.
055300
055400       990-FIN.
055500           EXIT.

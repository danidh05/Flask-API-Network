000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    TZC457.
000300       AUTHOR.        RAUL CASTELLANOS H.
000400       INSTALLATION.  GERENCIA DE SISTEMAS - CONATEL.
000500       DATE-WRITTEN.  05 DE FEBRERO DE 1987.
000600       DATE-COMPILED.
000700       SECURITY.      USO INTERNO - DEPARTAMENTO DE REDES CELULARES.
000800      *================================================================*
000900      * TEMA      : CONVERSION DE HORA LOCAL LIBANO (BEIRUT) A UTC Y   *
001000      *             VICEVERSA, PARA EL PROYECTO CELLSTATS             *
001100      * OBJETIVO  : RUTINA COMUN LLAMADA POR RCV457, EST457 Y DEV457   *
001200      *             NO ABRE ARCHIVOS, SOLO TRABAJA SOBRE EL AREA       *
001300      *             DE ENLACE (LINKAGE SECTION)                        *
001400      * NRO REQ   : REQPR00215010                                     *
001500      *----------------------------------------------------------------*
001600      * REMARKS           LOG DE MODIFICACIONES                       *
001700      *----------------------------------------------------------------*
001800      * NRO REQ      | FECHA      | AUTOR | DESCRIP                   *
001900      *--------------|------------|-------|----------------------------
002000      * REQPR00215010|1987-02-05  | RCH   | CREACION - L2U/U2L BASICO *
002100      * REQPR00215010|1987-02-12  | RCH   | SE AGREGA CALCULO DE      *
002200      *              |            |       | ULTIMO DOMINGO DE MARZO Y *
002300      *              |            |       | OCTUBRE (VERANO LIBANO)   *
002400      * REQPR00216005|1989-11-20  | JLM   | CORRIGE EL CASO 12 AM/PM  *
002500      * REQPR00216005|1989-11-21  | JLM   | CORRIGE BORROW DE DIA AL  *
002600      *              |            |       | RESTAR EL DESPLAZAMIENTO  *
002700      * REQPR00217300|1993-04-30  | RCH   | AGREGA UTC A LOCAL PARA   *
002800      *              |            |       | EL REPORTE DE DISPOSITIVO *
002900      * REQPR00217300|1993-05-02  | RCH   | AGREGA TABLA DE DIAS POR  *
003000      *              |            |       | MES Y PRUEBA DE BISIESTO  *
003100      * REQPR00219940|1998-11-06  | JLM   | REVISION Y2K - SE AUDITA  *
003200      *              |            |       | WK-ANO (YA A 4 DIGITOS) Y *
003300      *              |            |       | SE REVISA EL FORMATO DE   *
003400      *              |            |       | SALIDA DE 12 HORAS        *
003500      * REQPR00220410|2001-06-18  | RCH   | LA TABLA WK-MESES-LITERAL *
003600      *              |            |       | ESTABA EN MAYUSCULAS Y NO *
003700      *              |            |       | CASABA CONTRA 'JAN'..'DEC'*
003800      *              |            |       | DEL FORMATO DE ENTRADA -  *
003900      *              |            |       | SE REESCRIBE EN TEXTO     *
004000      *              |            |       | MIXTO                     *
004100      * REQPR00220900|2003-07-16  | RCH   | AREA DE TRABAJO USABA     *
004200      *              |            |       | PREFIJO WS- (UNICO CASO   *
004300      *              |            |       | EN EL PROYECTO) - SE      *
004400      *              |            |       | RENOMBRA A WK- IGUAL AL   *
004500      *              |            |       | RESTO DE RCV457/EST457/   *
004600      *              |            |       | DEV457. SE RENOMBRA EL    *
004700      *              |            |       | AREA DE ENLACE DE LK- A   *
004800      *              |            |       | TZC457- Y SE ELIMINAN LOS *
004900      *              |            |       | GO TO DE 200-PARSEAR-     *
005000      *              |            |       | LOCAL Y 710-ES-BISIESTO   *
005100      *              |            |       | POR IF/ELSE ANIDADO       *
005200      * REQPR00221500|2004-03-22  | RCH   | SE ELIMINA SPECIAL-NAMES  *
005300      *              |            |       | (NO APLICA, EL PROGRAMA   *
005400      *              |            |       | NO ABRE ARCHIVOS) Y SE    *
005500      *              |            |       | ACTUALIZA INSTALACION /   *
005600      *              |            |       | SECURITY AL DEPARTAMENTO  *
005700      *              |            |       | DE REDES CELULARES        *
005800      *----------------------------------------------------------------*
005900      *
006000      * PROGRAMMBESCHREIBUNG
006100      * --------------------
006200      * RECIBE EN TZC457-DIRECCION 'L2U' O 'U2L'. SI 'L2U' SE ESPERA
006300      * EN TZC457-ENTRADA UNA FECHA LOCAL LIBANO 'DD MON YYYY HH:MM
006400      * AM/PM' Y SE DEVUELVE EN TZC457-SALIDA 'YYYYMMDDHHMMSS' EN UTC.
006500      * SI 'U2L' SE ESPERA EN TZC457-ENTRADA 'YYYYMMDDHHMMSS' EN UTC Y
006600      * SE DEVUELVE EN TZC457-SALIDA 'DD MON YYYY HH:MM AM/PM' EN
006700      * HORA LOCAL LIBANO.
006800      * EL HORARIO DE VERANO DE LIBANO CORRE DEL ULTIMO DOMINGO DE
006900      * MARZO (00:00) AL ULTIMO DOMINGO DE OCTUBRE (00:00).
007000      *
007100      ******************************************************************
007200       ENVIRONMENT DIVISION.
007300       INPUT-OUTPUT SECTION.
007400       FILE-CONTROL.
007500
007600       DATA DIVISION.
007700       FILE SECTION.
007800
007900       WORKING-STORAGE SECTION.
008000
008100      *----------------------------------------------------------------*
008200      * TABLA DE NOMBRES DE MES - REDEFINICION DE LITERAL DE 36 BYTES  *
008300      * EN TEXTO MIXTO (Jan, Feb, ...) IGUAL AL TOKEN QUE LLEGA EN     *
008400      * TZC457-ENTRADA/TZC457-SALIDA - NO HAY INSPECT NI UPPER-CASE   *
008500      * EN EL PROGRAMA, LA COMPARACION EN 230-COMPARAR-MES ES BYTE A  *
008600      * BYTE                                                          *
008700      *----------------------------------------------------------------*
008800       01  WK-MESES-LITERAL            PIC X(36) VALUE
008900               'JanFebMarAprMayJunJulAugSepOctNovDec'.
009000       01  WK-TABLA-MESES REDEFINES WK-MESES-LITERAL.
009100           05  WK-MES-NOMBRE           PIC X(03) OCCURS 12 TIMES.
009200
009300      *----------------------------------------------------------------*
009400      * TABLA DE AJUSTE MENSUAL DE ZELLER/SAKAMOTO - REDEFINICION      *
009500      *----------------------------------------------------------------*
009600       01  WK-AJUSTE-LITERAL           PIC X(12) VALUE '032503514624'.
009700       01  WK-TABLA-AJUSTE REDEFINES WK-AJUSTE-LITERAL.
009800           05  WK-AJUSTE-MES           PIC 9(01) OCCURS 12 TIMES.
009900
010000      *----------------------------------------------------------------*
010100      * PARTES DE UNA MARCA UTC YYYYMMDDHHMMSS - REDEFINICION          *
010200      *----------------------------------------------------------------*
010300       01  WK-FECHA-UTC-TXT            PIC X(14).
010400       01  WK-FECHA-UTC-R REDEFINES WK-FECHA-UTC-TXT.
010500           05  WK-UTC-ANO              PIC 9(04).
010600           05  WK-UTC-MES              PIC 9(02).
010700           05  WK-UTC-DIA              PIC 9(02).
010800           05  WK-UTC-HORA             PIC 9(02).
010900           05  WK-UTC-MIN              PIC 9(02).
011000           05  WK-UTC-SEG              PIC 9(02).
011100
011200      *----------------------------------------------------------------*
011300      * CAMPOS DE TRABAJO COMP - PREFIJO WK-                           *
011400      *----------------------------------------------------------------*
011500       01  WK-AREA-TRABAJO.
011600           05  WK-DIA                  PIC S9(02) COMP.
011700           05  WK-MES                  PIC S9(02) COMP.
011800           05  WK-ANO                  PIC S9(04) COMP.
011900           05  WK-HORA                 PIC S9(02) COMP.
012000           05  WK-MINUTO               PIC S9(02) COMP.
012100           05  WK-HORA-12              PIC S9(02) COMP.
012200           05  WK-DESPLAZAMIENTO       PIC S9(02) COMP.
012300           05  WK-DIA-SEMANA           PIC S9(04) COMP.
012400           05  WK-ULT-DOM-MAR          PIC S9(02) COMP.
012500           05  WK-ULT-DOM-OCT          PIC S9(02) COMP.
012600           05  WK-I                    PIC S9(04) COMP.
012700           05  WK-SK-ANO               PIC S9(06) COMP.
012800           05  WK-SK-MES               PIC S9(02) COMP.
012900           05  WK-SK-DIA               PIC S9(02) COMP.
013000           05  WK-ANO-AJUSTADO         PIC S9(06) COMP.
013100           05  WK-DIV4                 PIC S9(06) COMP.
013200           05  WK-DIV100               PIC S9(06) COMP.
013300           05  WK-DIV400               PIC S9(06) COMP.
013400           05  WK-RESIDUO              PIC S9(06) COMP.
013500           05  WK-SUMA-DIAS            PIC S9(06) COMP.
013600           05  WK-DIAS-MES             PIC S9(02) COMP.
013700           05  WK-ANO-ORIG             PIC S9(04) COMP.
013800           05  WK-MES-ORIG             PIC S9(02) COMP.
013900           05  WK-DIA-ORIG             PIC S9(02) COMP.
014000           05  WK-HORA-ORIG            PIC S9(02) COMP.
014100           05  FILLER                  PIC X(08).
014200
014300       01  WK-CAMPOS-TEXTO.
014400           05  WK-DIA-ED               PIC 9(02).
014500           05  WK-MES-TXT              PIC X(03).
014600           05  WK-ANO-ED               PIC 9(04).
014700           05  WK-HORA-ED              PIC 9(02).
014800           05  WK-MIN-ED               PIC 9(02).
014900           05  WK-MERIDIANO            PIC X(02).
015000           05  WK-ENCONTRADO           PIC X(01).
015100           05  WK-PARSE-VALIDO         PIC X(01).
015200           05  FILLER                  PIC X(04).
015300
015400       01  WK-INDICADORES.
015500           05  WK-INDICADOR-VERANO     PIC X(01).
015600               88  WK-ES-VERANO        VALUE 'S'.
015700           05  WK-INDICADOR-BISIESTO   PIC X(01).
015800               88  WK-ES-BISIESTO      VALUE 'S'.
015900           05  FILLER                  PIC X(08).
016000
016100       LINKAGE SECTION.
016200       01  TZC457-DIRECCION                PIC X(03).
016300       01  TZC457-ENTRADA                  PIC X(20).
016400       01  TZC457-SALIDA                   PIC X(20).
016500       01  TZC457-COD-RETORNO               PIC X(02).
016600
016700      *------------------*
016800       PROCEDURE DIVISION USING TZC457-DIRECCION TZC457-ENTRADA
016900                                 TZC457-SALIDA TZC457-COD-RETORNO.
017000      *------------------*
017100
017200       100-CONVERTIR.
017300
017400           MOVE SPACES TO TZC457-SALIDA
017500           MOVE '00'   TO TZC457-COD-RETORNO
017600
017700           IF TZC457-DIRECCION = 'L2U'
017800              PERFORM 200-PARSEAR-LOCAL THRU 200-FIN
017900              IF TZC457-COD-RETORNO = '00'
018000                 PERFORM 500-LOCAL-A-UTC THRU 500-FIN
018100              END-IF
018200           ELSE
018300              IF TZC457-DIRECCION = 'U2L'
018400                 PERFORM 210-PARSEAR-UTC  THRU 210-FIN
018500                 PERFORM 600-UTC-A-LOCAL  THRU 600-FIN
018600              ELSE
018700                 MOVE '99' TO TZC457-COD-RETORNO
018800              END-IF
018900           END-IF
019000
019100           GOBACK.
019200
019300       100-FIN.
019400           EXIT.
019500
019600       200-PARSEAR-LOCAL.
019700
019800           MOVE 'S' TO WK-PARSE-VALIDO
019900
020000           MOVE TZC457-ENTRADA(1:2) TO WK-DIA-ED
020100           IF WK-DIA-ED NOT NUMERIC
020200              MOVE '99' TO TZC457-COD-RETORNO
020300              MOVE 'N'  TO WK-PARSE-VALIDO
020400           ELSE
020500              MOVE WK-DIA-ED TO WK-DIA
020600              IF WK-DIA < 1 OR WK-DIA > 31
020700                 MOVE '99' TO TZC457-COD-RETORNO
020800                 MOVE 'N'  TO WK-PARSE-VALIDO
020900              END-IF
021000           END-IF
021100
021200           IF WK-PARSE-VALIDO = 'S'
021300              MOVE TZC457-ENTRADA(4:3) TO WK-MES-TXT
021400              MOVE 'N' TO WK-ENCONTRADO
021500              PERFORM 230-COMPARAR-MES THRU 230-FIN
021600                  VARYING WK-I FROM 1 BY 1
021700                  UNTIL WK-I > 12 OR WK-ENCONTRADO = 'S'
021800              IF WK-ENCONTRADO NOT = 'S'
021900                 MOVE '99' TO TZC457-COD-RETORNO
022000                 MOVE 'N'  TO WK-PARSE-VALIDO
022100              END-IF
022200           END-IF
022300
022400           IF WK-PARSE-VALIDO = 'S'
022500              MOVE TZC457-ENTRADA(8:4) TO WK-ANO-ED
022600              IF WK-ANO-ED NOT NUMERIC
022700                 MOVE '99' TO TZC457-COD-RETORNO
022800                 MOVE 'N'  TO WK-PARSE-VALIDO
022900              ELSE
023000                 MOVE WK-ANO-ED TO WK-ANO
023100              END-IF
023200           END-IF
023300
023400           IF WK-PARSE-VALIDO = 'S'
023500              MOVE TZC457-ENTRADA(13:2) TO WK-HORA-ED
023600              IF WK-HORA-ED NOT NUMERIC
023700                 MOVE '99' TO TZC457-COD-RETORNO
023800                 MOVE 'N'  TO WK-PARSE-VALIDO
023900              ELSE
024000                 MOVE WK-HORA-ED TO WK-HORA-12
024100                 IF WK-HORA-12 < 1 OR WK-HORA-12 > 12
024200                    MOVE '99' TO TZC457-COD-RETORNO
024300                    MOVE 'N'  TO WK-PARSE-VALIDO
024400                 END-IF
024500              END-IF
024600           END-IF
024700
024800           IF WK-PARSE-VALIDO = 'S'
024900              MOVE TZC457-ENTRADA(16:2) TO WK-MIN-ED
025000              IF WK-MIN-ED NOT NUMERIC
025100                 MOVE '99' TO TZC457-COD-RETORNO
025200                 MOVE 'N'  TO WK-PARSE-VALIDO
025300              ELSE
025400                 MOVE WK-MIN-ED TO WK-MINUTO
025500                 IF WK-MINUTO > 59
025600                    MOVE '99' TO TZC457-COD-RETORNO
025700                    MOVE 'N'  TO WK-PARSE-VALIDO
025800                 END-IF
025900              END-IF
026000           END-IF
026100
026200           IF WK-PARSE-VALIDO = 'S'
026300              MOVE TZC457-ENTRADA(19:2) TO WK-MERIDIANO
026400              IF WK-MERIDIANO = 'AM'
026500                 IF WK-HORA-12 = 12
026600                    MOVE 0 TO WK-HORA
026700                 ELSE
026800                    MOVE WK-HORA-12 TO WK-HORA
026900                 END-IF
027000              ELSE
027100                 IF WK-MERIDIANO = 'PM'
027200                    IF WK-HORA-12 = 12
027300                       MOVE 12 TO WK-HORA
027400                    ELSE
027500                       COMPUTE WK-HORA = WK-HORA-12 + 12
027600                    END-IF
027700                 ELSE
027800                    MOVE '99' TO TZC457-COD-RETORNO
027900                    MOVE 'N'  TO WK-PARSE-VALIDO
028000                 END-IF
028100              END-IF
028200           END-IF.
028300
028400       200-FIN.
028500           EXIT.
028600
028700       210-PARSEAR-UTC.
028800
028900           MOVE TZC457-ENTRADA(1:14) TO WK-FECHA-UTC-TXT
029000           MOVE WK-UTC-ANO  TO WK-ANO
029100           MOVE WK-UTC-MES  TO WK-MES
029200           MOVE WK-UTC-DIA  TO WK-DIA
029300           MOVE WK-UTC-HORA TO WK-HORA
029400           MOVE WK-UTC-MIN  TO WK-MINUTO.
029500
029600       210-FIN.
029700           EXIT.
029800
029900       230-COMPARAR-MES.
030000
030100           IF WK-MES-NOMBRE(WK-I) = WK-MES-TXT
030200              MOVE WK-I TO WK-MES
030300              MOVE 'S'  TO WK-ENCONTRADO
030400           END-IF.
030500
030600       230-FIN.
030700           EXIT.
030800
030900       300-DIA-SEMANA.
031000
031100           MOVE WK-SK-ANO TO WK-ANO-AJUSTADO
031200           IF WK-SK-MES < 3
031300              SUBTRACT 1 FROM WK-ANO-AJUSTADO
031400           END-IF
031500           DIVIDE WK-ANO-AJUSTADO BY 4
031600                GIVING WK-DIV4   REMAINDER WK-RESIDUO
031700           DIVIDE WK-ANO-AJUSTADO BY 100
031800                GIVING WK-DIV100 REMAINDER WK-RESIDUO
031900           DIVIDE WK-ANO-AJUSTADO BY 400
032000                GIVING WK-DIV400 REMAINDER WK-RESIDUO
032100           COMPUTE WK-SUMA-DIAS = WK-ANO-AJUSTADO + WK-DIV4 - WK-DIV100
032200                                + WK-DIV400 + WK-AJUSTE-MES(WK-SK-MES)
032300                                + WK-SK-DIA
032400           DIVIDE WK-SUMA-DIAS BY 7
032500                GIVING WK-DIV4 REMAINDER WK-DIA-SEMANA.
032600
032700       300-FIN.
032800           EXIT.
032900
033000       400-ES-VERANO.
033100
033200           MOVE WK-ANO TO WK-SK-ANO
033300           MOVE 3      TO WK-SK-MES
033400           MOVE 31     TO WK-SK-DIA
033500           PERFORM 300-DIA-SEMANA THRU 300-FIN
033600           COMPUTE WK-ULT-DOM-MAR = 31 - WK-DIA-SEMANA
033700
033800           MOVE WK-ANO TO WK-SK-ANO
033900           MOVE 10     TO WK-SK-MES
034000           MOVE 31     TO WK-SK-DIA
034100           PERFORM 300-DIA-SEMANA THRU 300-FIN
034200           COMPUTE WK-ULT-DOM-OCT = 31 - WK-DIA-SEMANA
034300
034400           IF WK-MES > 3 AND WK-MES < 10
034500              MOVE 'S' TO WK-INDICADOR-VERANO
034600           ELSE
034700              IF WK-MES = 3 AND WK-DIA >= WK-ULT-DOM-MAR
034800                 MOVE 'S' TO WK-INDICADOR-VERANO
034900              ELSE
035000                 IF WK-MES = 10 AND WK-DIA < WK-ULT-DOM-OCT
035100                    MOVE 'S' TO WK-INDICADOR-VERANO
035200                 ELSE
035300                    MOVE 'N' TO WK-INDICADOR-VERANO
035400                 END-IF
035500              END-IF
035600           END-IF.
035700
035800       400-FIN.
035900           EXIT.
036000
036100       500-LOCAL-A-UTC.
036200
036300           PERFORM 400-ES-VERANO THRU 400-FIN
036400           IF WK-ES-VERANO
036500              MOVE 3 TO WK-DESPLAZAMIENTO
036600           ELSE
036700              MOVE 2 TO WK-DESPLAZAMIENTO
036800           END-IF
036900
037000           SUBTRACT WK-DESPLAZAMIENTO FROM WK-HORA
037100           IF WK-HORA < 0
037200              ADD 24 TO WK-HORA
037300              SUBTRACT 1 FROM WK-DIA
037400              IF WK-DIA < 1
037500                 SUBTRACT 1 FROM WK-MES
037600                 IF WK-MES < 1
037700                    MOVE 12 TO WK-MES
037800                    SUBTRACT 1 FROM WK-ANO
037900                 END-IF
038000                 PERFORM 700-DIAS-DEL-MES THRU 700-FIN
038100                 MOVE WK-DIAS-MES TO WK-DIA
038200              END-IF
038300           END-IF
038400
038500           MOVE WK-ANO    TO WK-UTC-ANO
038600           MOVE WK-MES    TO WK-UTC-MES
038700           MOVE WK-DIA    TO WK-UTC-DIA
038800           MOVE WK-HORA   TO WK-UTC-HORA
038900           MOVE WK-MINUTO TO WK-UTC-MIN
039000           MOVE ZERO      TO WK-UTC-SEG
039100           MOVE WK-FECHA-UTC-TXT TO TZC457-SALIDA(1:14).
039200
039300       500-FIN.
039400           EXIT.
039500
039600       600-UTC-A-LOCAL.
039700
039800           MOVE WK-ANO  TO WK-ANO-ORIG
039900           MOVE WK-MES  TO WK-MES-ORIG
040000           MOVE WK-DIA  TO WK-DIA-ORIG
040100           MOVE WK-HORA TO WK-HORA-ORIG
040200
040300           MOVE 2 TO WK-DESPLAZAMIENTO
040400           PERFORM 610-SUMAR-DESPLAZAMIENTO THRU 610-FIN
040500           PERFORM 400-ES-VERANO THRU 400-FIN
040600
040700           IF WK-ES-VERANO
040800              MOVE WK-ANO-ORIG  TO WK-ANO
040900              MOVE WK-MES-ORIG  TO WK-MES
041000              MOVE WK-DIA-ORIG  TO WK-DIA
041100              MOVE WK-HORA-ORIG TO WK-HORA
041200              MOVE 3 TO WK-DESPLAZAMIENTO
041300              PERFORM 610-SUMAR-DESPLAZAMIENTO THRU 610-FIN
041400           END-IF
041500
041600           PERFORM 620-FORMATEAR-12-HORAS THRU 620-FIN
041700           PERFORM 630-ARMAR-SALIDA-LOCAL THRU 630-FIN.
041800
041900       600-FIN.
042000           EXIT.
042100
042200       610-SUMAR-DESPLAZAMIENTO.
042300
042400           ADD WK-DESPLAZAMIENTO TO WK-HORA
042500           IF WK-HORA > 23
042600              SUBTRACT 24 FROM WK-HORA
042700              ADD 1 TO WK-DIA
042800              PERFORM 700-DIAS-DEL-MES THRU 700-FIN
042900              IF WK-DIA > WK-DIAS-MES
043000                 MOVE 1 TO WK-DIA
043100                 ADD 1 TO WK-MES
043200                 IF WK-MES > 12
043300                    MOVE 1 TO WK-MES
043400                    ADD 1 TO WK-ANO
043500                 END-IF
043600              END-IF
043700           END-IF.
043800
043900       610-FIN.
044000           EXIT.
044100
044200       620-FORMATEAR-12-HORAS.
044300
044400           IF WK-HORA = 0
044500              MOVE 12 TO WK-HORA-12
044600              MOVE 'AM' TO WK-MERIDIANO
044700           ELSE
044800              IF WK-HORA < 12
044900                 MOVE WK-HORA TO WK-HORA-12
045000                 MOVE 'AM' TO WK-MERIDIANO
045100              ELSE
045200                 IF WK-HORA = 12
045300                    MOVE 12 TO WK-HORA-12
045400                    MOVE 'PM' TO WK-MERIDIANO
045500                 ELSE
045600                    COMPUTE WK-HORA-12 = WK-HORA - 12
045700                    MOVE 'PM' TO WK-MERIDIANO
045800                 END-IF
045900              END-IF
046000           END-IF.
046100
046200       620-FIN.
046300           EXIT.
046400
046500       630-ARMAR-SALIDA-LOCAL.
046600
046700           MOVE WK-DIA     TO WK-DIA-ED
046800           MOVE WK-ANO     TO WK-ANO-ED
046900           MOVE WK-HORA-12 TO WK-HORA-ED
047000           MOVE WK-MINUTO  TO WK-MIN-ED
047100
047200           MOVE SPACES TO TZC457-SALIDA
047300           MOVE WK-DIA-ED               TO TZC457-SALIDA(1:2)
047400           MOVE WK-MES-NOMBRE(WK-MES)   TO TZC457-SALIDA(4:3)
047500           MOVE WK-ANO-ED               TO TZC457-SALIDA(8:4)
047600           MOVE WK-HORA-ED              TO TZC457-SALIDA(13:2)
047700           MOVE ':'                     TO TZC457-SALIDA(15:1)
047800           MOVE WK-MIN-ED               TO TZC457-SALIDA(16:2)
047900           MOVE WK-MERIDIANO            TO TZC457-SALIDA(19:2).
048000
048100       630-FIN.
048200           EXIT.
048300
048400       700-DIAS-DEL-MES.
048500
048600           IF WK-MES = 4 OR WK-MES = 6 OR WK-MES = 9 OR WK-MES = 11
048700              MOVE 30 TO WK-DIAS-MES
048800           ELSE
048900              IF WK-MES = 2
049000                 PERFORM 710-ES-BISIESTO THRU 710-FIN
049100                 IF WK-ES-BISIESTO
049200                    MOVE 29 TO WK-DIAS-MES
049300                 ELSE
049400                    MOVE 28 TO WK-DIAS-MES
049500                 END-IF
049600              ELSE
049700                 MOVE 31 TO WK-DIAS-MES
049800              END-IF
049900           END-IF.
050000
050100       700-FIN.
050200           EXIT.
050300
050400       710-ES-BISIESTO.
050500
050600           DIVIDE WK-ANO BY 4 GIVING WK-DIV4 REMAINDER WK-RESIDUO
050700           IF WK-RESIDUO NOT = 0
050800              MOVE 'N' TO WK-INDICADOR-BISIESTO
050900           ELSE
051000              DIVIDE WK-ANO BY 100
051100                     GIVING WK-DIV100 REMAINDER WK-RESIDUO
051200              IF WK-RESIDUO NOT = 0
051300                 MOVE 'S' TO WK-INDICADOR-BISIESTO
051400              ELSE
051500                 DIVIDE WK-ANO BY 400
051600                        GIVING WK-DIV400 REMAINDER WK-RESIDUO
051700                 IF WK-RESIDUO = 0
051800                    MOVE 'S' TO WK-INDICADOR-BISIESTO
051900                 ELSE
052000                    MOVE 'N' TO WK-INDICADOR-BISIESTO
052100                 END-IF
052200              END-IF
052300           END-IF.
052400
052500       710-FIN.
052600           EXIT.

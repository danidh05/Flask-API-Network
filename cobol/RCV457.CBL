000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    RCV457.
000300       AUTHOR.        ANGEL DANIEL BARRERA P.
000400       INSTALLATION.  GERENCIA DE SISTEMAS - CONATEL.
000500       DATE-WRITTEN.  05 DE FEBRERO DE 1987.
000600       DATE-COMPILED.
000700       SECURITY.      USO INTERNO - DEPARTAMENTO DE REDES CELULARES.
000800      *================================================================*
000900      * TEMA      : RECEPCION Y VALIDACION DE LECTURAS DE SEÑAL        *
001000      *             CELULAR - PROYECTO CELLSTATS                       *
001100      * OBJETIVO  : LEER EL ARCHIVO DE LECTURAS CRUDAS CEL457I, VALIDAR *
001200      *             CADA REGISTRO, CONVERTIR LA HORA LOCAL LIBANO A    *
001300      *             UTC, GRABAR EL MAESTRO CEL457M Y ACTUALIZAR LA     *
001400      *             BITACORA DE DISPOSITIVOS DEV457K                   *
001500      * NRO REQ   : REQPR00215010                                     *
001600      *----------------------------------------------------------------*
001700      * REMARKS           LOG DE MODIFICACIONES                       *
001800      *----------------------------------------------------------------*
001900      * NRO REQ      | FECHA      | AUTOR | DESCRIPCION               *
002000      *--------------|------------|-------|----------------------------
002100      * REQPR00215010|1987-02-05  | ADB   | CREACION - PROYECTO       *
002200      *              |            |       | CELLSTATS                 *
002300      * REQPR00215010|1987-02-14  | ADB   | SE AGREGA BITACORA DE      *
002400      *              |            |       | DISPOSITIVOS (DEV457K)    *
002500      * REQPR00216005|1990-09-21  | JLM   | DEFECTOS DE SNR Y BANDA    *
002600      * REQPR00218100|1994-04-02  | ADB   | RECHAZO ATOMICO - NO TOCAR *
002700      *              |            |       | MAESTRO NI BITACORA SI EL  *
002800      *              |            |       | REGISTRO SE RECHAZA        *
002900      * REQPR00219940|1998-12-09  | ADB   | REVISION Y2K - SE AUDITAN  *
003000      *              |            |       | LOS CAMPOS DE FECHA (YA   *
003100      *              |            |       | SON DE 4 DIGITOS DE ANO)  *
003200      *              |            |       | Y SE AGREGAN MENSAJES DE  *
003300      *              |            |       | ACEPTACION EN EL FORMATO  *
003400      *              |            |       | DEL AREA SOC457           *
003500      * REQPR00220900|2003-07-16  | RCH   | SE RENOMBRA EL AREA DE     *
003600      *              |            |       | ENLACE CON TZC457 DE LK-   *
003700      *              |            |       | TZC- A TZC- (LK- NO ES     *
003800      *              |            |       | PREFIJO DE LA CASA) Y SE   *
003900      *              |            |       | REESCRIBE 220-VALIDAR-     *
004000      *              |            |       | ENTRADA SIN GO TO          *
004100      * REQPR00221500|2004-03-22  | RCH   | SE CONVIERTEN LOS CAMPOS   *
004200      *              |            |       | DE ENLACE TZC- A NIVEL 77  *
004300      *              |            |       | Y SE ACTUALIZA INSTALACION*
004400      *              |            |       | / SECURITY AL DEPARTAMENTO*
004500      *              |            |       | DE REDES CELULARES        *
004600      *----------------------------------------------------------------*
004700      *
004800      * PROGRAMMBESCHREIBUNG
004900      * --------------------
005000      * CORRIDA DE INTAKE/POSTEO. POR CADA LECTURA EN CEL457I SE
005100      * VALIDAN LOS CAMPOS OBLIGATORIOS, SE DEFECTUAN SNR Y BANDA, SE
005200      * CONVIERTE TIMESTAMP-LOCAL A UTC (CALL TZC457 'L2U') Y SE GRABA
005300      * EL MAESTRO CEL457M CON UN REC-ID SECUENCIAL. LUEGO SE ACTUALIZA
005400      * O INSERTA LA BITACORA DEV457K POR DIRECCION DE DISPOSITIVO. UN
005500      * RECHAZO NO TOCA NI EL MAESTRO NI LA BITACORA.
005600      *
005700      ******************************************************************
005800       ENVIRONMENT DIVISION.
005900       CONFIGURATION SECTION.
006000       SPECIAL-NAMES.
006100           C01 IS TOP-OF-FORM.
006200       INPUT-OUTPUT SECTION.
006300       FILE-CONTROL.
006400
006500           SELECT  CEL457I     ASSIGN TO SYS001-CEL457I
006600                               ORGANIZATION IS LINE SEQUENTIAL
006700                               FILE STATUS ES-CEL457I.
006800
006900           SELECT  CEL457M     ASSIGN TO SYS002-CEL457M
007000                               FILE STATUS ES-CEL457M.
007100
007200           SELECT  DEV457K     ASSIGN TO SYS003-DEV457K
007300                               ORGANIZATION IS INDEXED
007400                               ACCESS MODE IS DYNAMIC
007500                               RECORD KEY IS DEV457L-DIRECCION
007600                               FILE STATUS ES-DEV457K.
007700
007800           SELECT  ERR457L     ASSIGN TO SYS004-ERR457L
007900                               ORGANIZATION IS LINE SEQUENTIAL
008000                               FILE STATUS ES-ERR457L.
008100
008200       DATA DIVISION.
008300       FILE SECTION.
008400
008500       FD  CEL457I.
008600           COPY 'CEL457I'.
008700
008800       FD  CEL457M.
008900           COPY 'CEL457M'.
009000
009100       FD  DEV457K.
009200           COPY 'DEV457L'.
009300
009400       FD  ERR457L.
009500       01  REG-ERR457L                     PIC X(132).
009600
009700       WORKING-STORAGE SECTION.
009800
009900       01  WK-VARIABLES.
010000           03  ES-CEL457I                  PIC   X(02).
010100           03  ES-CEL457M                  PIC   X(02).
010200           03  ES-DEV457K                  PIC   X(02).
010300           03  ES-ERR457L                  PIC   X(02).
010400           03  SW-FINAL                    PIC   9(01).
010500           03  ST-PROGRAMA                 PIC   9(01).
010600           03  WK-LEIDOS                   PIC   9(09) COMP.
010700           03  WK-ACEPTADOS                PIC   9(09) COMP.
010800           03  WK-RECHAZADOS               PIC   9(09) COMP.
010900           03  WK-SIG-ID                   PIC   9(09) COMP.
011000           03  FILLER                      PIC   X(08).
011100
011200       01  WK-FECHA                        PIC       9(8).
011300       01  WK-HORA                         PIC       9(8).
011400       01  WK-FECHA-SISTEMA                PIC       9(8).
011500       01  WK-FECHA-SISTEMA-R REDEFINES WK-FECHA-SISTEMA.
011600           05  WK-SISTEMA-ANO               PIC       9(4).
011700           05  WK-SISTEMA-MES               PIC       9(2).
011800           05  WK-SISTEMA-DIA               PIC       9(2).
011900
012000       01  WK-HORA-R REDEFINES WK-HORA.
012100           05  WK-SISTEMA-HOR               PIC       9(2).
012200           05  WK-SISTEMA-MIN               PIC       9(2).
012300           05  WK-SISTEMA-SEG               PIC       9(2).
012400           05  WK-SISTEMA-CEN               PIC       9(2).
012500
012600      *----------------------------------------------------------------*
012700      * MARCA UTC DE PROCESO - TOMADA UNA SOLA VEZ AL ARRANCAR LA       *
012800      * CORRIDA, SE USA PARA EL LAST-SEEN-UTC DE LA BITACORA DEV457K    *
012900      * (EL RELOJ DEL SERVIDOR DE CORRIDAS BATCH ESTA FIJADO EN UTC)    *
013000      *----------------------------------------------------------------*
013100       01  WK-MARCA-UTC-PROCESO             PIC X(14).
013200       01  WK-MARCA-UTC-PROCESO-R REDEFINES WK-MARCA-UTC-PROCESO.
013300           05  WK-PROCESO-ANO               PIC       9(4).
013400           05  WK-PROCESO-MES                PIC       9(2).
013500           05  WK-PROCESO-DIA                PIC       9(2).
013600           05  WK-PROCESO-HOR                PIC       9(2).
013700           05  WK-PROCESO-MIN                PIC       9(2).
013800           05  WK-PROCESO-SEG                PIC       9(2).
013900
014000       01  WK-MARCA-UTC-LECTURA              PIC X(14).
014100
014200       01  WK-INDICADORES.
014300           03  WK-IND-VALIDO               PIC   X(01).
014400               88  WK-ES-VALIDO            VALUE 'S'.
014500           03  WK-SNR-PRESENTE             PIC   X(01).
014600               88  WK-TIENE-SNR            VALUE 'S'.
014700           03  FILLER                      PIC   X(08).
014800
014900       77  TZC-DIRECCION                 PIC X(03).
015000       77  TZC-ENTRADA                   PIC X(20).
015100       77  TZC-SALIDA                    PIC X(20).
015200       77  TZC-RETORNO                   PIC X(02).
015300
015400           COPY 'SOC457'.
015500
015600      *------------------*
015700       PROCEDURE DIVISION.
015800      *------------------*
015900
016000           PERFORM 100-INICIALIZAR THRU 100-FIN.
016100           PERFORM 200-PROCESO     THRU 200-FIN
016200                   UNTIL SW-FINAL = 1.
016300           MOVE 1                  TO   ST-PROGRAMA.
016400           PERFORM 990-FINALIZAR   THRU 990-FIN.
016500
016600       100-INICIALIZAR.
016700
016800           CALL    'GEC002'    USING     WK-FECHA
016900           MOVE    WK-FECHA    TO        WK-FECHA-SISTEMA
017000           ACCEPT  WK-HORA     FROM      TIME
017100           DISPLAY 'FECHA  : ' WK-FECHA
017200           DISPLAY 'HORA   : ' WK-HORA
017300
017400           MOVE WK-SISTEMA-ANO  TO WK-PROCESO-ANO
017500           MOVE WK-SISTEMA-MES  TO WK-PROCESO-MES
017600           MOVE WK-SISTEMA-DIA  TO WK-PROCESO-DIA
017700           MOVE WK-SISTEMA-HOR  TO WK-PROCESO-HOR
017800           MOVE WK-SISTEMA-MIN  TO WK-PROCESO-MIN
017900           MOVE WK-SISTEMA-SEG  TO WK-PROCESO-SEG
018000
018100           OPEN INPUT  CEL457I.
018200           IF   ES-CEL457I = '97'
018300                MOVE '00'  TO ES-CEL457I.
018400           IF   ES-CEL457I NOT = '00'
018500                DISPLAY 'ERROR AL ABRIR ARCHIVO CEL457I ' ES-CEL457I
018600                MOVE    999  TO RETURN-CODE
018700                PERFORM  990-FINALIZAR THRU 990-FIN.
018800
018900           OPEN OUTPUT CEL457M.
019000           IF   ES-CEL457M NOT = '00' AND '97'
019100                DISPLAY 'ERROR AL ABRIR ARCHIVO CEL457M ' ES-CEL457M
019200                MOVE     999           TO   RETURN-CODE
019300                PERFORM  990-FINALIZAR THRU 990-FIN.
019400
019500           OPEN I-O    DEV457K.
019600           IF   ES-DEV457K = '05'
019700                CLOSE DEV457K
019800                OPEN OUTPUT DEV457K
019900                CLOSE DEV457K
020000                OPEN I-O DEV457K
020100                MOVE '00' TO ES-DEV457K.
020200           IF   ES-DEV457K NOT = '00'
020300                DISPLAY 'ERROR AL ABRIR ARCHIVO DEV457K ' ES-DEV457K
020400                MOVE     999           TO   RETURN-CODE
020500                PERFORM  990-FINALIZAR THRU 990-FIN.
020600
020700           OPEN OUTPUT ERR457L.
020800           IF   ES-ERR457L NOT = '00' AND '97'
020900                DISPLAY 'ERROR AL ABRIR ARCHIVO ERR457L ' ES-ERR457L
021000                MOVE     999           TO   RETURN-CODE
021100                PERFORM  990-FINALIZAR THRU 990-FIN.
021200
021300           INITIALIZE WK-LEIDOS WK-ACEPTADOS WK-RECHAZADOS.
021400           MOVE ZERO TO SW-FINAL.
021500           MOVE 1    TO WK-SIG-ID.
021600           PERFORM 210-LEER-CEL457I   THRU 210-FIN.
021700
021800       100-FIN.
021900           EXIT.
022000
022100       200-PROCESO.
022200
022300           PERFORM 220-VALIDAR-ENTRADA   THRU 220-FIN.
022400           IF WK-ES-VALIDO
022500              PERFORM 230-DEFECTOS          THRU 230-FIN
022600              PERFORM 300-GRABAR-MAESTRO    THRU 300-FIN
022700              PERFORM 310-ACTUALIZAR-DISP   THRU 310-FIN
022800              PERFORM 320-ACEPTAR           THRU 320-FIN
022900              ADD 1 TO WK-ACEPTADOS
023000           ELSE
023100              PERFORM 330-RECHAZAR          THRU 330-FIN
023200              ADD 1 TO WK-RECHAZADOS
023300           END-IF.
023400           PERFORM 210-LEER-CEL457I   THRU 210-FIN.
023500
023600       200-FIN.
023700           EXIT.
023800
023900       210-LEER-CEL457I.
024000
024100           READ CEL457I
024200
024300           IF ES-CEL457I = '00'
024400              ADD 1 TO WK-LEIDOS
024500           ELSE
024600            IF ES-CEL457I = '10'
024700              MOVE 1 TO SW-FINAL
024800            ELSE
024900               DISPLAY 'ERROR AL LEER ARCHIVO CEL457I ' ES-CEL457I
025000               MOVE     999           TO   RETURN-CODE
025100               PERFORM  990-FINALIZAR THRU 990-FIN.
025200
025300       210-FIN.
025400           EXIT.
025500
025600       220-VALIDAR-ENTRADA.
025700
025800           MOVE 'S' TO WK-IND-VALIDO.
025900
026000           IF SW-FINAL = 1
026100              MOVE 'N' TO WK-IND-VALIDO
026200           END-IF
026300
026400           IF WK-IND-VALIDO = 'S'
026500              MOVE SPACES TO SOC457-TEXTO
026600              IF CEL457I-OPERADORA = SPACES
026700                 MOVE 'N' TO WK-IND-VALIDO
026800                 MOVE 'OPERADORA FALTANTE' TO SOC457-TEXTO
026900              END-IF
027000           END-IF
027100
027200           IF WK-IND-VALIDO = 'S'
027300              IF CEL457I-POTENCIA-SENAL IS NOT NUMERIC
027400                 MOVE 'N' TO WK-IND-VALIDO
027500                 MOVE 'POTENCIA DE SEÑAL INVALIDA' TO SOC457-TEXTO
027600              END-IF
027700           END-IF
027800
027900           IF WK-IND-VALIDO = 'S'
028000              IF CEL457I-TIPO-RED = SPACES
028100                 MOVE 'N' TO WK-IND-VALIDO
028200                 MOVE 'TIPO DE RED FALTANTE' TO SOC457-TEXTO
028300              END-IF
028400           END-IF
028500
028600           IF WK-IND-VALIDO = 'S'
028700              IF CEL457I-CELDA-ID = SPACES
028800                 MOVE 'N' TO WK-IND-VALIDO
028900                 MOVE 'CELDA-ID FALTANTE' TO SOC457-TEXTO
029000              END-IF
029100           END-IF
029200
029300           IF WK-IND-VALIDO = 'S'
029400              IF CEL457I-MARCA-LOCAL = SPACES
029500                 MOVE 'N' TO WK-IND-VALIDO
029600                 MOVE 'MARCA LOCAL FALTANTE' TO SOC457-TEXTO
029700              END-IF
029800           END-IF
029900
030000           IF WK-IND-VALIDO = 'S'
030100              MOVE 'N' TO WK-SNR-PRESENTE
030200              IF CEL457I-SNR NOT = SPACES
030300                 MOVE 'S' TO WK-SNR-PRESENTE
030400                 IF CEL457I-SNR IS NOT NUMERIC
030500                    MOVE 'N' TO WK-IND-VALIDO
030600                    MOVE 'SNR INVALIDO' TO SOC457-TEXTO
030700                 END-IF
030800              END-IF
030900           END-IF
031000
031100           IF WK-IND-VALIDO = 'S'
031200              MOVE 'L2U'               TO TZC-DIRECCION
031300              MOVE CEL457I-MARCA-LOCAL TO TZC-ENTRADA
031400              CALL 'TZC457' USING TZC-DIRECCION TZC-ENTRADA
031500                                  TZC-SALIDA TZC-RETORNO
031600              IF TZC-RETORNO NOT = '00'
031700                 MOVE 'N' TO WK-IND-VALIDO
031800                 MOVE 'MARCA LOCAL SIN FORMATO VALIDO' TO SOC457-TEXTO
031900              ELSE
032000                 MOVE TZC-SALIDA(1:14) TO WK-MARCA-UTC-LECTURA
032100              END-IF
032200           END-IF.
032300
032400       220-FIN.
032500           EXIT.
032600
032700       230-DEFECTOS.
032800
032900           IF CEL457I-BANDA = SPACES
033000              MOVE 'N/A' TO CEL457I-BANDA.
033100
033200           IF WK-TIENE-SNR = 'N'
033300              MOVE 0 TO CEL457I-SNR.
033400
033500       230-FIN.
033600           EXIT.
033700
033800       300-GRABAR-MAESTRO.
033900
034000           MOVE WK-SIG-ID              TO CEL457M-ID-REG.
034100           MOVE CEL457I-OPERADORA      TO CEL457M-OPERADORA.
034200           MOVE CEL457I-POTENCIA-SENAL TO CEL457M-POTENCIA-SENAL.
034300           MOVE CEL457I-SNR            TO CEL457M-SNR.
034400           MOVE CEL457I-TIPO-RED       TO CEL457M-TIPO-RED.
034500           MOVE CEL457I-BANDA          TO CEL457M-BANDA.
034600           MOVE CEL457I-CELDA-ID       TO CEL457M-CELDA-ID.
034700           MOVE WK-MARCA-UTC-LECTURA   TO CEL457M-MARCA-UTC.
034800
034900           WRITE REG-CEL457M.
035000
035100           IF ES-CEL457M = '00'
035200              ADD 1 TO WK-SIG-ID
035300           ELSE
035400              DISPLAY 'ERROR AL GRABAR CEL457M ' ES-CEL457M
035500              MOVE     999            TO   RETURN-CODE
035600              PERFORM  990-FINALIZAR  THRU 990-FIN.
035700
035800       300-FIN.
035900           EXIT.
036000
036100       310-ACTUALIZAR-DISP.
036200
036300           MOVE SPACES              TO DEV457L-DIRECCION.
036400           UNSTRING CEL457I-DIRECCION DELIMITED BY ','
036500                    INTO DEV457L-DIRECCION.
036600
036700           READ DEV457K
036800                INVALID KEY MOVE '23' TO ES-DEV457K.
036900
037000           IF ES-DEV457K = '00'
037100              MOVE WK-MARCA-UTC-PROCESO TO DEV457L-ULTIMA-UTC
037200              REWRITE REG-DEV457L
037300                 INVALID KEY
037400                   DISPLAY 'ERROR AL REGRABAR DEV457K ' ES-DEV457K
037500                   MOVE 999 TO RETURN-CODE
037600                   PERFORM 990-FINALIZAR THRU 990-FIN
037700              END-REWRITE
037800           ELSE
037900              MOVE WK-MARCA-UTC-PROCESO TO DEV457L-ULTIMA-UTC
038000              WRITE REG-DEV457L
038100                 INVALID KEY
038200                   DISPLAY 'ERROR AL ESCRIBIR DEV457K ' ES-DEV457K
038300                   MOVE 999 TO RETURN-CODE
038400                   PERFORM 990-FINALIZAR THRU 990-FIN
038500              END-WRITE
038600           END-IF.
038700
038800       310-FIN.
038900           EXIT.
039000
039100       320-ACEPTAR.
039200
039300           MOVE '00' TO SOC457-COD-RESP.
039400           MOVE 'DATOS RECIBIDOS CORRECTAMENTE' TO SOC457-TEXTO.
039500           MOVE SPACES TO REG-ERR457L.
039600           STRING CEL457I-CELDA-ID DELIMITED BY SIZE
039700                  ' - '             DELIMITED BY SIZE
039800                  SOC457-TEXTO      DELIMITED BY SIZE
039900                  INTO REG-ERR457L.
040000           WRITE REG-ERR457L.
040100
040200       320-FIN.
040300           EXIT.
040400
040500       330-RECHAZAR.
040600
040700           MOVE '99' TO SOC457-COD-RESP.
040800           MOVE SPACES TO REG-ERR457L.
040900           STRING CEL457I-CELDA-ID  DELIMITED BY SIZE
041000                  ' - RECHAZADO - ' DELIMITED BY SIZE
041100                  SOC457-TEXTO      DELIMITED BY SIZE
041200                  INTO REG-ERR457L.
041300           WRITE REG-ERR457L.
041400
041500       330-FIN.
041600           EXIT.
041700
041800       990-FINALIZAR.
041900
042000           DISPLAY '--------------------------------------'.
042100           DISPLAY '     PROG. RCV457 TERMINO NORMAL       '.
042200           DISPLAY '--------------------------------------'.
042300           DISPLAY 'REGS. LEIDOS EN CEL457I    : ' WK-LEIDOS.
042400           DISPLAY 'REGS. ACEPTADOS            : ' WK-ACEPTADOS.
042500           DISPLAY 'REGS. RECHAZADOS           : ' WK-RECHAZADOS.
042600           DISPLAY '--------------------------------------'.
042700
042800           CLOSE CEL457I.
042900           CLOSE CEL457M.
043000           CLOSE DEV457K.
043100           CLOSE ERR457L.
043200           STOP      RUN.
043300
043400       990-FIN.
043500           EXIT.

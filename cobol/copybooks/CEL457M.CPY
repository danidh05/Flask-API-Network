000100     *================================================================*
000200     * CEL457M  - LAYOUT DEL MAESTRO DE LECTURAS CELULARES            *
000300     *            (ALMACEN SECUENCIAL, UNA LECTURA VALIDADA POR REG.) *
000400     *----------------------------------------------------------------*
000500     * 1987-02-05 RCH REQPR00215010  CREACION - PROYECTO CELLSTATS   *
000600     * 2003-07-09 RCH REQPR00220415  SE AMPLIA EL FILLER DE EXPANSION *
000700     *                               A 250 POSICIONES DE REGISTRO -   *
000800     *                               RESERVA PARA FUTUROS CAMPOS DEL  *
000900     *                               MAESTRO SIN REHACER EL FD NI EL  *
001000     *                               ARCHIVO YA CARGADO               *
001100     * 2004-03-22 RCH REQPR00221500  SE DESARMA EL FILLER DE EXPANSION*
001200     *                               EN CAMPOS REALES DE EQUIPO,      *
001300     *                               UBICACION, CONTRATO Y UNA TABLA  *
001400     *                               DE ALERTAS (ESTILO RD64-        *
001500     *                               TARJETAS OCCURS DE RDK08301) -   *
001600     *                               UN RESERVA GENERICO NO ES UN     *
001700     *                               LAYOUT DE PRODUCCION             *
001800     *================================================================*
001900      01  REG-CEL457M.
002000          03  CEL457M-ID-REG              PIC 9(09).
002100          03  CEL457M-OPERADORA           PIC X(50).
002200          03  CEL457M-POTENCIA-SENAL      PIC S9(04)
002300                  SIGN IS LEADING SEPARATE CHARACTER.
002400          03  CEL457M-SNR                 PIC S9(03)V9(02)
002500                  SIGN IS LEADING SEPARATE CHARACTER.
002600          03  CEL457M-TIPO-RED            PIC X(10).
002700          03  CEL457M-BANDA               PIC X(20).
002800          03  CEL457M-CELDA-ID            PIC X(50).
002900          03  CEL457M-MARCA-UTC           PIC X(14).
003000     *----------------------------------------------------------------*
003100     * DATOS DEL EQUIPO QUE ORIGINO LA LECTURA                         *
003200     *----------------------------------------------------------------*
003300          03  CEL457M-EQUIPO.
003400              05  CEL457M-EQUIPO-IMEI     PIC X(15).
003500              05  CEL457M-EQUIPO-MODELO   PIC X(20).
003600              05  CEL457M-EQUIPO-FIRMWARE PIC X(10).
003700     *----------------------------------------------------------------*
003800     * COORDENADAS GPS DE LA CELDA QUE ATENDIO LA LECTURA              *
003900     *----------------------------------------------------------------*
004000          03  CEL457M-UBICACION.
004100              05  CEL457M-UBIC-LATITUD    PIC S9(03)V9(05)
004200                      SIGN IS LEADING SEPARATE CHARACTER.
004300              05  CEL457M-UBIC-LONGITUD   PIC S9(03)V9(05)
004400                      SIGN IS LEADING SEPARATE CHARACTER.
004500          03  CEL457M-CONTRATO-ID         PIC X(12).
004600     *----------------------------------------------------------------*
004700     * ALERTAS LEVANTADAS DURANTE LA VALIDACION DE LA LECTURA - TABLA  *
004800     * ESTILO RD64-TARJETAS OCCURS DEL PROGRAMA RDK08301               *
004900     *----------------------------------------------------------------*
005000          03  CEL457M-NUM-ALERTAS         PIC 9(01).
005100          03  CEL457M-ALERTAS OCCURS 5 TIMES.
005200              05  CEL457M-ALERTA-COD      PIC X(04).
005300     *----------------------------------------------------------------*
005400     * RESERVA DE EXPANSION - FUTUROS CAMPOS DEL MAESTRO               *
005500     *----------------------------------------------------------------*
005600          03  FILLER                      PIC X(40).

000100     *================================================================*
000200     * DEV457L  - LAYOUT DE LA BITACORA DE DISPOSITIVOS               *
000300     *            (INDEXADO POR DIRECCION, UN REGISTRO POR EQUIPO)    *
000400     *----------------------------------------------------------------*
000500     * 1987-02-05 RCH REQPR00215010  CREACION - PROYECTO CELLSTATS   *
000600     * 2003-07-09 RCH REQPR00220415  SE AMPLIA EL FILLER DE EXPANSION *
000700     *                               A 150 POSICIONES DE REGISTRO -   *
000800     *                               RESERVA PARA FUTUROS CAMPOS DE   *
000900     *                               LA BITACORA SIN REORGANIZAR EL   *
001000     *                               ARCHIVO INDEXADO                 *
001100     * 2004-03-22 RCH REQPR00221500  SE DESARMA EL FILLER DE EXPANSION*
001200     *                               EN CAMPOS REALES DE EQUIPO, UNA  *
001300     *                               ULTIMA OPERADORA, UN CONTADOR DE *
001400     *                               LECTURAS Y UN HISTORICO OCCURS   *
001500     *                               (ESTILO RD64-TARJETAS DE         *
001600     *                               RDK08301) DE LAS ULTIMAS 5       *
001700     *                               MARCAS UTC VISTAS PARA EL EQUIPO *
001800     *================================================================*
001900      01  REG-DEV457L.
002000          03  DEV457L-DIRECCION           PIC X(50).
002100          03  DEV457L-ULTIMA-UTC          PIC X(14).
002200     *----------------------------------------------------------------*
002300     * DATOS DEL EQUIPO Y DE LA OPERADORA VISTA EN LA ULTIMA LECTURA  *
002400     *----------------------------------------------------------------*
002500          03  DEV457L-EQUIPO.
002600              05  DEV457L-EQUIPO-MODELO   PIC X(20).
002700              05  DEV457L-EQUIPO-FIRMWARE PIC X(10).
002800          03  DEV457L-OPERADORA-ACTUAL    PIC X(50).
002900          03  DEV457L-CONTADOR-LECTURAS   PIC 9(07).
003000     *----------------------------------------------------------------*
003100     * HISTORICO DE LAS ULTIMAS 5 MARCAS UTC Y POTENCIAS VISTAS PARA  *
003200     * EL EQUIPO - TABLA ESTILO RD64-TARJETAS OCCURS DE RDK08301       *
003300     *----------------------------------------------------------------*
003400          03  DEV457L-NUM-HISTORICO       PIC 9(01).
003500          03  DEV457L-HISTORICO OCCURS 5 TIMES.
003600              05  DEV457L-HIST-MARCA-UTC  PIC X(14).
003700              05  DEV457L-HIST-POTENCIA   PIC S9(04)
003800                      SIGN IS LEADING SEPARATE CHARACTER.
003900     *----------------------------------------------------------------*
004000     * RESERVA DE EXPANSION - CAMPOS FUTUROS DE LA BITACORA            *
004100     *----------------------------------------------------------------*
004200          03  FILLER                      PIC X(53).

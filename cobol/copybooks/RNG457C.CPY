000100     *================================================================*
000200     * RNG457C  - TARJETA DE CONTROL DEL RANGO PARA GET-STATS         *
000300     *            (FECHA/HORA LOCAL INICIO Y FIN, UN REGISTRO)        *
000400     *----------------------------------------------------------------*
000500     * 1987-03-01 RCH REQPR00216700  CREACION - PROYECTO CELLSTATS   *
000600     * 2003-07-09 RCH REQPR00220415  SE AMPLIA EL FILLER DE EXPANSION *
000700     *                               A 100 POSICIONES DE REGISTRO -   *
000800     *                               RESERVA PARA FUTUROS PARAMETROS  *
000900     *                               DE LA CORRIDA DE ESTADISTICAS    *
001000     *================================================================*
001100      01  REG-RNG457C.
001200          03  RNG457C-INICIO-LOCAL        PIC X(20).
001300          03  RNG457C-FIN-LOCAL           PIC X(20).
001400     *----------------------------------------------------------------*
001500     * RESERVA DE EXPANSION - FUTUROS FILTROS DE LA CORRIDA (POR      *
001600     * OPERADORA, POR TIPO DE RED, ETC.)                              *
001700     *----------------------------------------------------------------*
001800          03  FILLER                      PIC X(60).

000100     *================================================================*
000200     * CEL457I  - LAYOUT DE ENTRADA - LECTURAS DE SEÑAL CELULAR       *
000300     *            (DISPOSITIVOS DE CAMPO, ORDEN DE LLEGADA)           *
000400     *----------------------------------------------------------------*
000500     * 1987-02-05 RCH REQPR00215010  CREACION - PROYECTO CELLSTATS   *
000600     * 1998-12-09 RCH REQPR00219940  SE AGREGA FILLER DE EXPANSION    *
000700     * 2003-07-09 RCH REQPR00220415  SE AMPLIA EL FILLER DE EXPANSION *
000800     *                               A 300 POSICIONES DE REGISTRO -   *
000900     *                               RESERVA PARA FUTUROS CAMPOS DEL  *
001000     *                               PROTOCOLO DE CAMPO SIN REHACER   *
001100     *                               EL FD DE CEL457I                 *
001200     *================================================================*
001300      01  REG-CEL457I.
001400          03  CEL457I-OPERADORA           PIC X(50).
001500          03  CEL457I-POTENCIA-SENAL      PIC S9(04)
001600                  SIGN IS LEADING SEPARATE CHARACTER.
001700          03  CEL457I-SNR                 PIC S9(03)V9(02)
001800                  SIGN IS LEADING SEPARATE CHARACTER.
001900          03  CEL457I-TIPO-RED            PIC X(10).
002000          03  CEL457I-BANDA               PIC X(20).
002100          03  CEL457I-CELDA-ID            PIC X(50).
002200          03  CEL457I-MARCA-LOCAL         PIC X(20).
002300          03  CEL457I-DIRECCION           PIC X(50).
002400     *----------------------------------------------------------------*
002500     * RESERVA DE EXPANSION - CAMPOS FUTUROS DEL PROTOCOLO DE CAMPO   *
002600     * (IMEI, VERSION DE FIRMWARE, COORDENADAS GPS, ETC.)             *
002700     *----------------------------------------------------------------*
002800          03  FILLER                      PIC X(89).

000100     *================================================================*
000200     * SOC457   - AREA COMUN DE MENSAJES DE ACEPTACION / RECHAZO      *
000300     *            (ESTILO SOY300, ADAPTADA PARA CELLSTATS)            *
000400     *----------------------------------------------------------------*
000500     * 1987-02-05 RCH REQPR00215010  CREACION - PROYECTO CELLSTATS   *
000600     * 2003-07-09 RCH REQPR00220415  SE AMPLIA EL FILLER DE EXPANSION *
000700     *                               A 120 POSICIONES - RESERVA PARA  *
000800     *                               FUTUROS CODIGOS DE RESPUESTA DEL *
000900     *                               AREA COMUN DE MENSAJES           *
001000     *================================================================*
001100      01  SOC457-SALIDA.
001200          03  SOC457-COD-RESP             PIC X(02).
001300              88  SOC457-OK               VALUE '00'.
001400              88  SOC457-RECHAZO          VALUE '99'.
001500          03  SOC457-TEXTO                PIC X(60).
001600     *----------------------------------------------------------------*
001700     * RESERVA DE EXPANSION - FUTUROS CODIGOS Y TEXTOS DEL AREA       *
001800     * COMUN DE MENSAJES                                              *
001900     *----------------------------------------------------------------*
002000          03  FILLER                      PIC X(58).

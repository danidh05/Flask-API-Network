000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    DEV457.
000300       AUTHOR.        RAUL CASTELLANOS H.
000400       INSTALLATION.  GERENCIA DE SISTEMAS - CONATEL.
000500       DATE-WRITTEN.  20 DE FEBRERO DE 1987.
000600       DATE-COMPILED.
000700       SECURITY.      USO INTERNO - DEPARTAMENTO DE REDES CELULARES.
000800      *================================================================*
000900      * TEMA      : REPORTE CENTRAL DE DISPOSITIVOS - PROYECTO        *
001000      *             CELLSTATS                                         *
001100      * OBJETIVO  : LEER LA BITACORA DEV457K, CONTAR LOS DISPOSITIVOS *
001200      *             REGISTRADOS Y EMITIR EL REPORTE DEV457R CON LA    *
001300      *             ULTIMA CONEXION DE CADA UNO EN HORA LOCAL LIBANO  *
001400      * NRO REQ   : REQPR00215010                                    *
001500      *----------------------------------------------------------------*
001600      * REMARKS           LOG DE MODIFICACIONES                       *
001700      *----------------------------------------------------------------*
001800      * NRO REQ      | FECHA      | AUTOR | DESCRIPCION               *
001900      *--------------|------------|-------|----------------------------
002000      * REQPR00215010|1987-02-20  | RCH   | CREACION - PROYECTO       *
002100      *              |            |       | CELLSTATS                 *
002200      * REQPR00216700|1987-03-08  | RCH   | SE AGREGA CONTEO PREVIO    *
002300      *              |            |       | PARA EL ENCABEZADO TOTAL   *
002400      * REQPR00219940|1998-10-05  | RCH   | REVISION Y2K - SE AUDITA   *
002500      *              |            |       | EL FORMATO DE FECHA (SIN   *
002600      *              |            |       | CAMBIO) Y SE REVISA EL     *
002700      *              |            |       | FORMATO DE FECHA LOCAL EN  *
002800      *              |            |       | EL DETALLE                 *
002900      * REQPR00220900|2003-07-16  | RCH   | SE RENOMBRA EL AREA DE     *
003000      *              |            |       | ENLACE CON TZC457 DE LK-   *
003100      *              |            |       | TZC- A TZC- (LK- NO ES     *
003200      *              |            |       | PREFIJO DE LA CASA) Y SE   *
003300      *              |            |       | ELIMINA EL GO TO DE        *
003400      *              |            |       | 110-CONTAR-DISPOSITIVOS    *
003500      * REQPR00221500|2004-03-22  | RCH   | SE CONVIERTEN LOS CAMPOS   *
003600      *              |            |       | DE ENLACE TZC- A NIVEL 77  *
003700      *              |            |       | Y SE ACTUALIZA INSTALACION*
003800      *              |            |       | / SECURITY AL DEPARTAMENTO*
003900      *              |            |       | DE REDES CELULARES        *
004000      *----------------------------------------------------------------*
004100      *
004200      * PROGRAMMBESCHREIBUNG
004300      * --------------------
004400      * REPORTE DE CIERRE DE LA BITACORA DE DISPOSITIVOS DEV457K. EN UNA
004500      * PRIMERA PASADA SE CUENTA CADA REGISTRO PARA IMPRIMIR EL
004600      * ENCABEZADO "TOTAL DEVICES". EN LA SEGUNDA PASADA, POR CADA
004700      * DISPOSITIVO SE CONVIERTE DEV457L-ULTIMA-UTC A HORA LOCAL LIBANO
004800      * (CALL TZC457 'U2L') Y SE IMPRIME LA DIRECCION CON SU ULTIMA
004900      * CONEXION EN EL ARCHIVO DEV457R.
005000      *
005100      ******************************************************************
005200       ENVIRONMENT DIVISION.
005300       CONFIGURATION SECTION.
005400       SPECIAL-NAMES.
005500           C01 IS TOP-OF-FORM.
005600       INPUT-OUTPUT SECTION.
005700       FILE-CONTROL.
005800
005900           SELECT  DEV457K     ASSIGN TO SYS001-DEV457K
006000                               ORGANIZATION IS INDEXED
006100                               ACCESS MODE IS SEQUENTIAL
006200                               RECORD KEY IS DEV457L-DIRECCION
006300                               FILE STATUS ES-DEV457K.
006400
006500           SELECT  DEV457R     ASSIGN TO SYS002-DEV457R
006600                               ORGANIZATION IS LINE SEQUENTIAL
006700                               FILE STATUS ES-DEV457R.
006800
006900       DATA DIVISION.
007000       FILE SECTION.
007100
007200       FD  DEV457K.
007300           COPY 'DEV457L'.
007400
007500       FD  DEV457R.
007600       01  REG-DEV457R                     PIC X(132).
007700
007800       WORKING-STORAGE SECTION.
007900
008000       01  WK-VARIABLES.
008100           03  ES-DEV457K                  PIC   X(02).
008200           03  ES-DEV457R                  PIC   X(02).
008300           03  SW-FINAL                    PIC   9(01).
008400           03  SW-CONTEO                   PIC   9(01).
008500           03  ST-PROGRAMA                 PIC   9(01).
008600           03  WK-TOTAL-DISP               PIC   9(09)     COMP.
008700           03  FILLER                      PIC   X(08).
008800
008900      *----------------------------------------------------------------*
009000      * FECHA Y HORA DE CORRIDA - MISMO PATRON DE GEC002 USADO EN LOS  *
009100      * DEMAS PROGRAMAS DEL PROYECTO CELLSTATS                          *
009200      *----------------------------------------------------------------*
009300       01  WK-FECHA                        PIC X(10).
009400       01  WK-HORA                         PIC 9(08).
009500
009600       01  WK-FECHA-SISTEMA                PIC X(10).
009700       01  WK-FECHA-SISTEMA-R REDEFINES WK-FECHA-SISTEMA.
009800           03  WK-SISTEMA-DIA               PIC 9(02).
009900           03  FILLER                       PIC X(01).
010000           03  WK-SISTEMA-MES               PIC 9(02).
010100           03  FILLER                       PIC X(01).
010200           03  WK-SISTEMA-ANO               PIC 9(04).
010300
010400       01  WK-HORA-R REDEFINES WK-HORA.
010500           03  WK-SISTEMA-HOR               PIC 9(02).
010600           03  WK-SISTEMA-MIN               PIC 9(02).
010700           03  WK-SISTEMA-SEG               PIC 9(02).
010800           03  WK-SISTEMA-CEN               PIC 9(02).
010900
011000      *----------------------------------------------------------------*
011100      * AREA DE ENLACE CON EL MODULO DE CONVERSION DE HORARIO TZC457    *
011200      *----------------------------------------------------------------*
011300       77  TZC-DIRECCION                PIC X(03).
011400       77  TZC-ENTRADA                  PIC X(20).
011500       77  TZC-SALIDA                   PIC X(20).
011600       77  TZC-RETORNO                  PIC X(02).
011700
011800       01  WK-FECHA-LOCAL                  PIC X(20).
011900       01  WK-FECHA-LOCAL-R REDEFINES WK-FECHA-LOCAL.
012000           03  WK-LOC-DIA                   PIC X(02).
012100           03  FILLER                       PIC X(01).
012200           03  WK-LOC-MES                   PIC X(03).
012300           03  FILLER                       PIC X(01).
012400           03  WK-LOC-ANO                   PIC X(04).
012500           03  FILLER                       PIC X(01).
012600           03  WK-LOC-HOR                   PIC X(02).
012700           03  FILLER                       PIC X(01).
012800           03  WK-LOC-MIN                   PIC X(02).
012900           03  FILLER                       PIC X(02).
013000           03  WK-LOC-MERID                 PIC X(02).
013100
013200      *----------------------------------------------------------------*
013300      * LINEAS DE IMPRESION DEL REPORTE DEV457R - 132 POSICIONES       *
013400      *----------------------------------------------------------------*
013500       01  WK-LINEA-ENCABEZADO.
013600           05  WK-ENC-TEXTO                PIC X(15)  VALUE
013700               'TOTAL DEVICES: '.
013800           05  WK-ENC-TOTAL                PIC ZZZZ9.
013900           05  FILLER                      PIC X(112).
014000       01  WK-LINEA-ENCABEZADO-R REDEFINES WK-LINEA-ENCABEZADO
014100                                       PIC X(132).
014200
014300       01  WK-LINEA-DETALLE.
014400           05  WK-DET-DIRECCION            PIC X(50).
014500           05  FILLER                      PIC X(02).
014600           05  WK-DET-ULTIMA-LOCAL         PIC X(20).
014700           05  FILLER                      PIC X(60).
014800
014900      *------------------*
015000       PROCEDURE DIVISION.
015100      *------------------*
015200
015300           PERFORM 100-INICIALIZAR THRU 100-FIN.
015400           PERFORM 200-PROCESO     THRU 200-FIN
015500                   UNTIL SW-FINAL = 1.
015600           PERFORM 990-FINALIZAR   THRU 990-FIN.
015700
015800       100-INICIALIZAR.
015900
016000           CALL    'GEC002'    USING     WK-FECHA
016100           MOVE    WK-FECHA    TO        WK-FECHA-SISTEMA
016200           ACCEPT  WK-HORA     FROM      TIME
016300           DISPLAY 'FECHA  : ' WK-FECHA
016400           DISPLAY 'HORA   : ' WK-HORA
016500
016600           MOVE ZERO TO WK-TOTAL-DISP.
016700
016800           OPEN INPUT  DEV457K.
016900           IF   ES-DEV457K = '97'
017000                MOVE '00'  TO ES-DEV457K.
017100           IF   ES-DEV457K NOT = '00'
017200                DISPLAY 'ERROR AL ABRIR ARCHIVO DEV457K ' ES-DEV457K
017300                MOVE    999  TO RETURN-CODE
017400                PERFORM  990-FINALIZAR THRU 990-FIN.
017500
017600           MOVE ZERO TO SW-CONTEO.
017700           PERFORM 110-CONTAR-DISPOSITIVOS THRU 110-FIN
017800                   UNTIL SW-CONTEO = 1.
017900
018000           CLOSE DEV457K.
018100
018200           OPEN OUTPUT DEV457R.
018300           IF   ES-DEV457R NOT = '00' AND '97'
018400                DISPLAY 'ERROR AL ABRIR ARCHIVO DEV457R ' ES-DEV457R
018500                MOVE     999           TO   RETURN-CODE
018600                PERFORM  990-FINALIZAR THRU 990-FIN.
018700
018800           PERFORM 120-ESCRIBIR-ENCABEZADO THRU 120-FIN.
018900
019000           OPEN INPUT  DEV457K.
019100           IF   ES-DEV457K = '97'
019200                MOVE '00'  TO ES-DEV457K.
019300
019400           MOVE ZERO TO SW-FINAL.
019500           READ DEV457K NEXT RECORD
019600                AT END
019700                   MOVE 1 TO SW-FINAL.
019800
019900       100-FIN.
020000           EXIT.
020100
020200       110-CONTAR-DISPOSITIVOS.
020300
020400           READ DEV457K NEXT RECORD
020500                AT END
020600                   MOVE 1 TO SW-CONTEO
020700                NOT AT END
020800                   ADD 1 TO WK-TOTAL-DISP
020900           END-READ.
021000
021100       110-FIN.
021200           EXIT.
021300
021400       120-ESCRIBIR-ENCABEZADO.
021500
021600           MOVE SPACES          TO WK-LINEA-ENCABEZADO-R.
021700           MOVE 'TOTAL DEVICES: ' TO WK-ENC-TEXTO.
021800           MOVE WK-TOTAL-DISP    TO WK-ENC-TOTAL.
021900           MOVE WK-LINEA-ENCABEZADO TO REG-DEV457R.
022000           WRITE REG-DEV457R.
022100
022200       120-FIN.
022300           EXIT.
022400
022500       200-PROCESO.
022600
022700           PERFORM 210-CONVERTIR-FECHA THRU 210-FIN.
022800           PERFORM 300-IMPRIMIR-DETALLE THRU 300-FIN.
022900           PERFORM 220-LEER-DEV457K     THRU 220-FIN.
023000
023100       200-FIN.
023200           EXIT.
023300
023400       210-CONVERTIR-FECHA.
023500
023600           MOVE SPACES            TO TZC-ENTRADA.
023700           MOVE 'U2L'              TO TZC-DIRECCION.
023800           MOVE DEV457L-ULTIMA-UTC TO TZC-ENTRADA(1:14).
023900           CALL 'TZC457' USING TZC-DIRECCION TZC-ENTRADA
024000                               TZC-SALIDA TZC-RETORNO.
024100
024200           IF TZC-RETORNO = '00'
024300              MOVE TZC-SALIDA TO WK-FECHA-LOCAL
024400           ELSE
024500              MOVE SPACES          TO WK-FECHA-LOCAL
024600              DISPLAY 'ULTIMA-UTC INVALIDA EN DEV457K : '
024700                      DEV457L-DIRECCION.
024800
024900       210-FIN.
025000           EXIT.
025100
025200       220-LEER-DEV457K.
025300
025400           READ DEV457K NEXT RECORD
025500                AT END
025600                   MOVE 1 TO SW-FINAL.
025700
025800       220-FIN.
025900           EXIT.
026000
026100       300-IMPRIMIR-DETALLE.
026200
026300           MOVE SPACES             TO WK-LINEA-DETALLE.
026400           MOVE DEV457L-DIRECCION  TO WK-DET-DIRECCION.
026500           MOVE WK-FECHA-LOCAL     TO WK-DET-ULTIMA-LOCAL.
026600           MOVE WK-LINEA-DETALLE   TO REG-DEV457R.
026700           WRITE REG-DEV457R.
026800
026900       300-FIN.
027000           EXIT.
027100
027200       990-FINALIZAR.
027300
027400           DISPLAY 'TOTAL DE DISPOSITIVOS REPORTADOS : ' WK-TOTAL-DISP.
027500
027600           CLOSE DEV457K.
027700           CLOSE DEV457R.
027800
027900           STOP RUN.
028000
028100       990-FIN.
028200           EXIT.
